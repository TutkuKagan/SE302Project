000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GPALUNO-COB.
000300 AUTHOR.        JAMILE R. KOVALSKI.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  11/09/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - FESP / NPD.
000800*================================================================
000900*    SISTEMA - FACAD  /  MODULO GRADE DE PROVAS
001000*    ANALISTA        : ENZO 19 - JAMILE 26
001100*    PROGRAMADOR(A)  : ENZO 19 - JAMILE 26
001200*    FINALIDADE      : ULTIMO PASSO DA CADEIA GPIMPORT / GPSCHED /
001300*                      GPEXPORT / GPALUNO - IMPRIME NO VIDEO O
001400*                      ITINERARIO DE PROVAS DE CADA ALUNO, NA
001500*                      ORDEM DA TABELA DE ALUNOS, COM AS PROVAS DE
001600*                      CADA UM ORDENADAS POR DIA E FAIXA DE
001700*                      HORARIO CRESCENTES. NAO GERA ARQUIVO - E O
001800*                      FIM DA CADEIA (STOP RUN).
001900*    DATA            : 13/08/1999
002000*----------------------------------------------------------------
002100*    HISTORICO DE ALTERACOES
002200*    VRS    DATA          RESP  CHAMADO   DESCRICAO
002300*    0.1    11/09/1990    JRK             NUMERO DE PROGRAMA
002400*                                         RESERVADO (NAO USADO)
002500*    1.0    13/08/1999    JK    FC-0314   IMPLANTACAO - ITINERARIO
002600*                                         POR ALUNO, SEM ORDENACAO
002700*                                         DAS PROVAS (SAIA NA
002800*                                         ORDEM DA GRADE)
002900*    1.1    04/10/1999    EAM   FC-0322   PROVAS DE CADA ALUNO     FC-0322
003000*                                         PASSARAM A SAIR
003100*                                         ORDENADAS POR DIA/FAIXA
003200*                                         CRESCENTES (RECLAMACAO
003300*                                         DA SECRETARIA - FICAVA
003400*                                         CONFUSO PRO ALUNO LER)
003500*    1.2    17/01/2000    JK    FC-0333   MENSAGEM "No exams."     FC-0333
003600*                                         QUANDO O ALUNO NAO TEM
003700*                                         NENHUMA PROVA NA GRADE
003800*    1.3    03/05/2000    JK    FC-0340   GPALUNO PASSOU A SER     FC-0340
003900*                                         CHAMADO POR CHAIN A
004000*                                         PARTIR DO GPEXPORT - E
004100*                                         O ULTIMO DA CADEIA
004200*    1.4    22/04/2001    EAM   FC-0363   0240-IMPRIMIR-LINHA-SEL
004300*                                         MONTAVA A LINHA EM DUAS
004400*                                         ETAPAS, A 2A LENDO E
004500*                                         GRAVANDO A PROPRIA
004600*                                         WS-LINHA NO MESMO STRING -
004700*                                         O ITINERARIO NO VIDEO
004800*                                         SAIA CORTADO LOGO APOS
004900*                                         "SLOT". REESCRITO PARA UM
005000*                                         SO STRING POR LINHA. DIA/
005100*                                         FAIXA (WS-NUM-EDIT-3) TEM
005200*                                         SEUS BRANCOS DE ZERO-
005300*                                         SUPRESSAO APARADA ANTES  FC-0363
005400*                                         DE ENTRAR NA LINHA
006200*================================================================
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS GP-CLASSE-HORA  IS "0" THRU "9", ":", "-", SPACE
006900     UPSI-0 ON  STATUS IS GP-UPSI-VERBOSO-ON
007000     UPSI-0 OFF STATUS IS GP-UPSI-VERBOSO-OFF.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT ALUGRD      ASSIGN TO DISK
007500                         ORGANIZATION LINE SEQUENTIAL
007600                         FILE STATUS WS-ST-ALU.
007700     SELECT DISGRD      ASSIGN TO DISK
007800                         ORGANIZATION LINE SEQUENTIAL
007900                         FILE STATUS WS-ST-DIS.
008000     SELECT MATGRD      ASSIGN TO DISK
008100                         ORGANIZATION LINE SEQUENTIAL
008200                         FILE STATUS WS-ST-MAT.
008300     SELECT PRVGRD      ASSIGN TO DISK
008400                         ORGANIZATION LINE SEQUENTIAL
008500                         FILE STATUS WS-ST-PRV.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  ALUGRD
009100     LABEL RECORD STANDARD
009200     VALUE OF FILE-ID 'ALUGRD.DAT'.
009300 01  REG-ALUGRD.
009400     05  ALUGRD-ID              PIC X(20).
009500     05  FILLER                 PIC X(10).
009600
009700 FD  DISGRD
009800     LABEL RECORD STANDARD
009900     VALUE OF FILE-ID 'DISGRD.DAT'.
010000 01  REG-DISGRD.
010100     05  DISGRD-COD             PIC X(20).
010200     05  FILLER                 PIC X(10).
010300
010400 FD  MATGRD
010500     LABEL RECORD STANDARD
010600     VALUE OF FILE-ID 'MATGRD.DAT'.
010700 01  REG-MATGRD.
010800     05  MATGRD-COD             PIC X(20).
010900     05  MATGRD-ALU             PIC X(20).
011000     05  FILLER                 PIC X(10).
011100
011200 FD  PRVGRD
011300     LABEL RECORD STANDARD
011400     VALUE OF FILE-ID 'PRVGRD.DAT'.
011500 01  REG-PRVGRD.
011600     05  PRVGRD-COD             PIC X(20).
011700     05  PRVGRD-DIA             PIC 9(03).
011800     05  PRVGRD-FAIXA           PIC 9(03).
011900     05  PRVGRD-DESC            PIC X(20).
012000     05  PRVGRD-QTD-SALAS       PIC 9(03).
012100     05  PRVGRD-SALA OCCURS 20 TIMES
012200                                PIC X(20).
012300     05  FILLER                 PIC X(10).
012400
012500 WORKING-STORAGE SECTION.
012600     COPY GPTABA.
012700     COPY GPTABD.
012800     COPY GPTABP.
012900
013000 01  WS-ST-ALU                  PIC X(02) VALUE SPACES.
013100 01  WS-ST-DIS                  PIC X(02) VALUE SPACES.
013200 01  WS-ST-MAT                  PIC X(02) VALUE SPACES.
013300 01  WS-ST-PRV                  PIC X(02) VALUE SPACES.
013400
013500*----------------------------------------------------------------
013600*  TABELA DE SELECAO/ORDENACAO DAS PROVAS DE 1 ALUNO POR VEZ -
013700*  WS-SEL-PROVA-IX GUARDA O INDICE NA GP-TAB-PROVA E WS-SEL-CHAVE
013800*  A CHAVE COMBINADA DIA+FAIXA (9(06)) USADA NA ORDENACAO
013900*  CRESCENTE (VIDE FC-0322). MESMA TECNICA DE INDICE PARALELO DO   FC-0322
014000*  GPSCHED (0200-ORDENAR), SO QUE CRESCENTE E SEM REDIRECIONAR
014100*  REGISTRO - AQUI O PROPRIO INDICE JA E O "REGISTRO".
014200*----------------------------------------------------------------
014300 01  WS-TAB-SEL.
014400     05  WS-SEL-MAX              PIC 9(03) COMP VALUE 150.
014500     05  WS-QTD-SEL              PIC 9(03) COMP VALUE ZEROS.
014600     05  WS-SEL-ITEM OCCURS 150 TIMES.
014700         10  WS-SEL-PROVA-IX     PIC 9(05) COMP VALUE ZEROS.
014800         10  WS-SEL-CHAVE-GRP.
014900             15  WS-SEL-CHAVE-DIA    PIC 9(03).
015000             15  WS-SEL-CHAVE-FAIXA  PIC 9(03).
015100         10  WS-SEL-CHAVE REDEFINES WS-SEL-CHAVE-GRP
015200                                 PIC 9(06).
015300
015400 01  WS-CHAVES-TRABALHO.
015500     05  WS-IX-SEL               PIC 9(03) COMP VALUE ZEROS.
015600     05  WS-SEL-TMP-IX           PIC 9(05) COMP VALUE ZEROS.
015700     05  WS-SEL-TMP-CHAVE        PIC 9(06) COMP VALUE ZEROS.
015800     05  WS-J                    PIC 9(03) COMP VALUE ZEROS.
015900     05  WS-J2                   PIC 9(03) COMP VALUE ZEROS.
016000
016100 01  WS-INDICES.
016200     05  WS-IX-ALU               PIC 9(05) COMP VALUE ZEROS.
016300     05  WS-IX-PROVA             PIC 9(05) COMP VALUE ZEROS.
016400     05  WS-IX-ORDEM-DISC        PIC 9(05) COMP VALUE ZEROS.
016500     05  WS-IX-ROL               PIC 9(05) COMP VALUE ZEROS.
016600     05  WS-IX-SALA              PIC 9(05) COMP VALUE ZEROS.
016700     05  WS-IX-DISC-PROVA        PIC 9(05) COMP VALUE ZEROS.
016800     05  WS-ACHOU                PIC X(01) VALUE 'N'.
016900
017000 01  WS-LINHA                    PIC X(130) VALUE SPACES.
017100 01  WS-SALAS-CSV                PIC X(100) VALUE SPACES.
017200 01  WS-CSV-PONTEIRO             PIC 9(03) COMP VALUE ZEROS.
017300 01  WS-SALA-TRAIL               PIC 9(03) COMP VALUE ZEROS.
017400 01  WS-SALA-LEN                 PIC 9(03) COMP VALUE ZEROS.
017500 01  WS-NUM-EDIT-3               PIC ZZ9.
017510*    APARAM OS BRANCOS DE ZERO-SUPRESSAO DE WS-NUM-EDIT-3 ANTES DE
017520*    GUARDAR O DIA/FAIXA JUSTIFICADO A ESQUERDA (FC-0363).
017530 01  WS-EDIT-LEAD                PIC 9(03) COMP VALUE ZEROS.
017540 01  WS-EDIT-IX                  PIC 9(03) COMP VALUE ZEROS.
017550 01  WS-DIA-EDIT                 PIC X(03) VALUE SPACES.
017560 01  WS-FAIXA-EDIT               PIC X(03) VALUE SPACES.
017600
017700 PROCEDURE DIVISION.
017800
017900 0000-CONTROLE.
018000     PERFORM 0100-ABRIR-E-CARREGAR THRU 0100-EXIT.
018100     PERFORM 0200-IMPRIMIR-ALUNOS  THRU 0200-EXIT.
018200     STOP RUN.
018300
018400*----------------------------------------------------------------
018500*  0100 - RECARGA DAS TABELAS (O CHAIN NAO PRESERVA MEMORIA DE
018600*  PROGRAMA PARA PROGRAMA) MAIS A GRADE JA FECHADA EM PRVGRD.DAT.
018700*----------------------------------------------------------------
018800 0100-ABRIR-E-CARREGAR.
018900     OPEN INPUT ALUGRD DISGRD MATGRD PRVGRD.
019000     PERFORM 0110-LER-ALUGRD THRU 0110-EXIT.
019100     PERFORM 0120-LER-DISGRD THRU 0120-EXIT.
019200     PERFORM 0130-LER-MATGRD THRU 0130-EXIT.
019300     PERFORM 0150-LER-PRVGRD THRU 0150-EXIT.
019400     CLOSE ALUGRD DISGRD MATGRD PRVGRD.
019500 0100-EXIT. EXIT.
019600
019700 0110-LER-ALUGRD.
019800     READ ALUGRD
019900         AT END GO TO 0110-EXIT.
020000     ADD 1 TO GP-QTD-ALUNOS.
020100     MOVE ALUGRD-ID TO GP-ALU-ID(GP-QTD-ALUNOS).
020200     GO TO 0110-LER-ALUGRD.
020300 0110-EXIT. EXIT.
020400
020500 0120-LER-DISGRD.
020600     READ DISGRD
020700         AT END GO TO 0120-EXIT.
020800     ADD 1 TO GP-QTD-DISC.
020900     MOVE DISGRD-COD TO GP-DISC-COD(GP-QTD-DISC).
021000     MOVE ZEROS TO GP-DISC-QTD-ALU(GP-QTD-DISC).
021100     GO TO 0120-LER-DISGRD.
021200 0120-EXIT. EXIT.
021300
021400 0130-LER-MATGRD.
021500     READ MATGRD
021600         AT END GO TO 0130-EXIT.
021700     MOVE ZEROS TO WS-IX-DISC-PROVA.
021800     PERFORM 0131-ACHAR-DISC THRU 0131-EXIT
021900         VARYING WS-IX-ORDEM-DISC FROM 1 BY 1
022000         UNTIL WS-IX-ORDEM-DISC > GP-QTD-DISC
022100            OR WS-IX-DISC-PROVA NOT = ZEROS.
022200     IF WS-IX-DISC-PROVA NOT = ZEROS
022300        ADD 1 TO GP-DISC-QTD-ALU(WS-IX-DISC-PROVA)
022400        MOVE MATGRD-ALU TO
022500            GP-DISC-ALU(WS-IX-DISC-PROVA
022600                        GP-DISC-QTD-ALU(WS-IX-DISC-PROVA)).
022700     GO TO 0130-LER-MATGRD.
022800 0130-EXIT. EXIT.
022900
023000 0131-ACHAR-DISC.
023100     IF GP-DISC-COD(WS-IX-ORDEM-DISC) = MATGRD-COD
023200        MOVE WS-IX-ORDEM-DISC TO WS-IX-DISC-PROVA.
023300 0131-EXIT. EXIT.
023400
023500 0150-LER-PRVGRD.
023600     READ PRVGRD
023700         AT END GO TO 0150-EXIT.
023800     ADD 1 TO GP-QTD-PROVAS.
023900     MOVE PRVGRD-COD        TO GP-PROVA-DISC-COD(GP-QTD-PROVAS).
024000     MOVE PRVGRD-DIA        TO GP-PROVA-DIA(GP-QTD-PROVAS).
024100     MOVE PRVGRD-FAIXA      TO GP-PROVA-FAIXA(GP-QTD-PROVAS).
024200     MOVE PRVGRD-DESC       TO GP-PROVA-FAIXA-DESC(GP-QTD-PROVAS).
024300     MOVE PRVGRD-QTD-SALAS  TO GP-PROVA-QTD-SALAS(GP-QTD-PROVAS).
024400     PERFORM 0151-LER-PRVGRD-SALA THRU 0151-EXIT
024500         VARYING WS-IX-SALA FROM 1 BY 1
024600         UNTIL WS-IX-SALA > PRVGRD-QTD-SALAS.
024700     GO TO 0150-LER-PRVGRD.
024800 0150-EXIT. EXIT.
024900
025000 0151-LER-PRVGRD-SALA.
025100     MOVE PRVGRD-SALA(WS-IX-SALA) TO
025200         GP-PROVA-SALA(GP-QTD-PROVAS WS-IX-SALA).
025300 0151-EXIT. EXIT.
025400
025500*----------------------------------------------------------------
025600*  0200 - UM ITINERARIO POR ALUNO, NA ORDEM DA TABELA GP-TAB-ALUNO
025700*  (ORDEM DE CHEGADA EM sampleData_students.csv).
025800*----------------------------------------------------------------
025900 0200-IMPRIMIR-ALUNOS.
026000     PERFORM 0210-IMPRIMIR-ALUNO-1 THRU 0210-EXIT
026100         VARYING WS-IX-ALU FROM 1 BY 1
026200         UNTIL WS-IX-ALU > GP-QTD-ALUNOS.
026300 0200-EXIT. EXIT.
026400
026500 0210-IMPRIMIR-ALUNO-1.
026600     MOVE ZEROS TO WS-QTD-SEL.
026700     PERFORM 0220-SELECIONAR-PROVA THRU 0220-EXIT
026800         VARYING WS-IX-PROVA FROM 1 BY 1
026900         UNTIL WS-IX-PROVA > GP-QTD-PROVAS.
027000     IF WS-QTD-SEL > 1
027100        PERFORM 0230-ORDENAR-SEL THRU 0230-EXIT
027200            VARYING WS-IX-SEL FROM 2 BY 1
027300            UNTIL WS-IX-SEL > WS-QTD-SEL.
027400     DISPLAY 'Schedule for student ' GP-ALU-ID(WS-IX-ALU) ':'.
027500     IF WS-QTD-SEL = ZEROS
027600        DISPLAY '  No exams.'
027700     ELSE
027800        PERFORM 0240-IMPRIMIR-LINHA-SEL THRU 0240-EXIT
027900            VARYING WS-IX-SEL FROM 1 BY 1
028000            UNTIL WS-IX-SEL > WS-QTD-SEL
028100     END-IF.
028200     DISPLAY ' '.
028300 0210-EXIT. EXIT.
028400
028500*----------------------------------------------------------------
028600*  0220 - UMA PROVA ENTRA NA SELECAO DO ALUNO SE O SEU ROL DE
028700*  MATRICULA (GP-DISC-ALU) CONTIVER O ALUNO DA VEZ.
028800*----------------------------------------------------------------
028900 0220-SELECIONAR-PROVA.
029000     MOVE ZEROS TO WS-IX-DISC-PROVA.
029100     PERFORM 0221-ACHAR-DISC-PROVA THRU 0221-EXIT
029200         VARYING WS-IX-ORDEM-DISC FROM 1 BY 1
029300         UNTIL WS-IX-ORDEM-DISC > GP-QTD-DISC
029400            OR WS-IX-DISC-PROVA NOT = ZEROS.
029500     IF WS-IX-DISC-PROVA = ZEROS
029600        GO TO 0220-EXIT.
029700     MOVE 'N' TO WS-ACHOU.
029800     PERFORM 0222-ALUNO-NO-ROL THRU 0222-EXIT
029900         VARYING WS-IX-ROL FROM 1 BY 1
030000         UNTIL WS-IX-ROL > GP-DISC-QTD-ALU(WS-IX-DISC-PROVA)
030100            OR WS-ACHOU = 'S'.
030200     IF WS-ACHOU = 'N'
030300        GO TO 0220-EXIT.
030400     ADD 1 TO WS-QTD-SEL.
030500     MOVE WS-IX-PROVA TO WS-SEL-PROVA-IX(WS-QTD-SEL).
030600     MOVE GP-PROVA-DIA(WS-IX-PROVA)
030700         TO WS-SEL-CHAVE-DIA(WS-QTD-SEL).
030800     MOVE GP-PROVA-FAIXA(WS-IX-PROVA)
030900         TO WS-SEL-CHAVE-FAIXA(WS-QTD-SEL).
031000 0220-EXIT. EXIT.
031100
031200 0221-ACHAR-DISC-PROVA.
031300     IF GP-DISC-COD(WS-IX-ORDEM-DISC) =
031400        GP-PROVA-DISC-COD(WS-IX-PROVA)
031500        MOVE WS-IX-ORDEM-DISC TO WS-IX-DISC-PROVA.
031600 0221-EXIT. EXIT.
031700
031800 0222-ALUNO-NO-ROL.
031900     IF GP-DISC-ALU(WS-IX-DISC-PROVA WS-IX-ROL) =
032000        GP-ALU-ID(WS-IX-ALU)
032100        MOVE 'S' TO WS-ACHOU.
032200 0222-EXIT. EXIT.
032300
032400*----------------------------------------------------------------
032500*  0230 - ORDENACAO POR INSERCAO, CRESCENTE POR WS-SEL-CHAVE
032600*  (DIA*1000+FAIXA). MESMO ESQUEMA DO GPSCHED 0220-INSERIR-DISC,
032700*  SO QUE AQUI O PROPRIO WS-SEL-ITEM E DESLOCADO (E PEQUENO).
032800*----------------------------------------------------------------
032900 0230-ORDENAR-SEL.
033000     MOVE WS-SEL-PROVA-IX(WS-IX-SEL) TO WS-SEL-TMP-IX.
033100     MOVE WS-SEL-CHAVE(WS-IX-SEL)    TO WS-SEL-TMP-CHAVE.
033200     COMPUTE WS-J = WS-IX-SEL - 1.
033300     PERFORM 0231-DESLOC-SEL THRU 0231-EXIT
033400         UNTIL WS-J < 1
033500            OR WS-SEL-CHAVE(WS-J) <= WS-SEL-TMP-CHAVE.
033600     COMPUTE WS-J2 = WS-J + 1.
033700     MOVE WS-SEL-TMP-IX    TO WS-SEL-PROVA-IX(WS-J2).
033800     MOVE WS-SEL-TMP-CHAVE TO WS-SEL-CHAVE(WS-J2).
033900 0230-EXIT. EXIT.
034000
034100 0231-DESLOC-SEL.
034200     MOVE WS-SEL-PROVA-IX(WS-J) TO WS-SEL-PROVA-IX(WS-J + 1).
034300     MOVE WS-SEL-CHAVE(WS-J)    TO WS-SEL-CHAVE(WS-J + 1).
034400     SUBTRACT 1 FROM WS-J.
034500 0231-EXIT. EXIT.
034600
034700*----------------------------------------------------------------
034800*  0240 - 1 LINHA POR PROVA SELECIONADA, JA NA ORDEM CRESCENTE.
034900*----------------------------------------------------------------
035000 0240-IMPRIMIR-LINHA-SEL.
035010*    DIA/FAIXA JUSTIFICADOS A ESQUERDA E A LINHA INTEIRA MONTADA
035020*    NUM SO STRING - ANTES ERA EM DUAS ETAPAS, A 2A LENDO E
035030*    GRAVANDO A PROPRIA WS-LINHA NO MESMO STRING, O QUE DEIXAVA
035040*    A LINHA IMPRESSA CORTADA LOGO APOS "SLOT" (FC-0363).
035100     MOVE WS-SEL-PROVA-IX(WS-IX-SEL) TO WS-IX-PROVA.
035200     PERFORM 0250-JUNTAR-SALAS THRU 0250-EXIT.
035300     MOVE GP-PROVA-DIA(WS-IX-PROVA)   TO WS-NUM-EDIT-3.
035320     MOVE ZEROS TO WS-EDIT-LEAD.
035340     INSPECT WS-NUM-EDIT-3 TALLYING WS-EDIT-LEAD FOR LEADING SPACE.
035360     COMPUTE WS-EDIT-IX = WS-EDIT-LEAD + 1.
035380     MOVE WS-NUM-EDIT-3(WS-EDIT-IX:) TO WS-DIA-EDIT.
035800     MOVE GP-PROVA-FAIXA(WS-IX-PROVA) TO WS-NUM-EDIT-3.
035820     MOVE ZEROS TO WS-EDIT-LEAD.
035840     INSPECT WS-NUM-EDIT-3 TALLYING WS-EDIT-LEAD FOR LEADING SPACE.
035860     COMPUTE WS-EDIT-IX = WS-EDIT-LEAD + 1.
035880     MOVE WS-NUM-EDIT-3(WS-EDIT-IX:) TO WS-FAIXA-EDIT.
035900     STRING '  Day ' DELIMITED BY SIZE
036000            WS-DIA-EDIT DELIMITED BY SPACE
036050            ' | Slot ' DELIMITED BY SIZE
036100            WS-FAIXA-EDIT DELIMITED BY SPACE
036150            ' (' DELIMITED BY SIZE
036200            GP-PROVA-FAIXA-DESC(WS-IX-PROVA) DELIMITED BY SPACE
036300            ') | Course: ' DELIMITED BY SIZE
036400            GP-PROVA-DISC-COD(WS-IX-PROVA) DELIMITED BY SPACE
036500            ' | Room(s): ' DELIMITED BY SIZE
036600            WS-SALAS-CSV DELIMITED BY SPACE
036700            INTO WS-LINHA.
036800     DISPLAY WS-LINHA.
036900 0240-EXIT. EXIT.
037000
037100*----------------------------------------------------------------
037200*  0250 - JUNTA AS SALAS DA PROVA DA VEZ COM VIRGULA, APARANDO O
037300*  BRANCO DE PREENCHIMENTO DE CADA GP-PROVA-SALA(IX) - MESMA
037400*  ROTINA DO GPEXPORT (0211/0212).
037500*----------------------------------------------------------------
037600 0250-JUNTAR-SALAS.
037700     MOVE SPACES TO WS-SALAS-CSV.
037800     MOVE 1 TO WS-CSV-PONTEIRO.
037900     PERFORM 0251-JUNTAR-SALAS-1 THRU 0251-EXIT
038000         VARYING WS-IX-SALA FROM 1 BY 1
038100         UNTIL WS-IX-SALA > GP-PROVA-QTD-SALAS(WS-IX-PROVA).
038200 0250-EXIT. EXIT.
038300
038400 0251-JUNTAR-SALAS-1.
038500     IF WS-IX-SALA > 1
038600        STRING ',' DELIMITED BY SIZE
038700            INTO WS-SALAS-CSV
038800            WITH POINTER WS-CSV-PONTEIRO
038900     END-IF.
039000     MOVE ZEROS TO WS-SALA-TRAIL.
039100     INSPECT GP-PROVA-SALA(WS-IX-PROVA WS-IX-SALA)
039200         TALLYING WS-SALA-TRAIL FOR TRAILING SPACES.
039300     COMPUTE WS-SALA-LEN = 20 - WS-SALA-TRAIL.
039400     STRING GP-PROVA-SALA(WS-IX-PROVA WS-IX-SALA)(1:WS-SALA-LEN)
039500            DELIMITED BY SIZE
039600            INTO WS-SALAS-CSV
039700            WITH POINTER WS-CSV-PONTEIRO.
039800 0251-EXIT. EXIT.
