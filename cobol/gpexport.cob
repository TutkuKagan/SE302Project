000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GPEXPORT-COB.
000300 AUTHOR.        ENZO A. MARTINS.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - FESP / NPD.
000800*================================================================
000900*    SISTEMA - FACAD  /  MODULO GRADE DE PROVAS
001000*    ANALISTA        : ENZO 19 - JAMILE 26
001100*    PROGRAMADOR(A)  : ENZO 19 - JAMILE 26
001200*    FINALIDADE      : EMISSAO DOS 4 RELATORIOS DA GRADE DE PROVAS
001300*                      JA FECHADA (PRVGRD.DAT), CADA UM COM SEU
001400*                      PROPRIO CABECALHO E SEM QUEBRA DE TOTAIS:
001500*                      POR DISCIPLINA, POR SALA, POR ALUNO E POR
001600*                      DIA/HORARIO. REPASSA O CONTROLE AO GPALUNO
001700*                      PARA O ITINERARIO INDIVIDUAL NO CONSOLE.
001800*    DATA            : 10/06/1999
001900*----------------------------------------------------------------
002000*    HISTORICO DE ALTERACOES
002100*    VRS    DATA          RESP  CHAMADO   DESCRICAO
002200*    0.1    04/02/1989    JPS             NUMERO DE PROGRAMA
002300*                                         RESERVADO (NAO USADO)
002400*    1.0    10/06/1999    EAM   FC-0301   IMPLANTACAO - RELATORIO
002500*                                         POR DISCIPLINA E POR
002600*                                         SALA
002700*    1.1    13/08/1999    JK    FC-0314   INCLUIDO RELATORIO POR   FC-0314
002800*                                         ALUNO (QUEBRA POR ALUNO,
002900*                                         VARRENDO TODAS AS
003000*                                         PROVAS A CADA ALUNO)
003100*    1.2    27/09/1999    EAM   FC-0319   INCLUIDO RELATORIO POR   FC-0319
003200*                                         DIA/HORARIO (QUEBRA
003300*                                         PELA TABELA DE HORARIOS)
003400*    1.3    25/01/2000    JK    FC-0330   SALAS DA PROVA PASSARAM  FC-0330
003500*                                         A SAIR SEPARADAS POR
003600*                                         VIRGULA NUMA SO COLUNA
003700*                                         (0211/0212-JUNTAR-SALAS)
003800*    1.4    03/05/2000    JK    FC-0340   REPASSE DE CONTROLE      FC-0340
003900*                                         PASSOU A SER POR CHAIN
004000*                                         PARA GPALUNO.EXE
004100*    1.5    21/11/2000    EAM   FC-0350   CONFIRMADO QUE OS 4      FC-0350
004200*                                         RELATORIOS NAO SOMAM
004300*                                         TOTAIS - SO O CONSOLE
004400*                                         DE CONTAGEM DO GPIMPORT
004500*                                         TOTALIZA (NAO MEXER)
004520*    1.6    02/04/2001    JK    FC-0354   INCLUIDO CONTADOR 77     FC-0354
004540*                                         WS-QTD-LINHAS-REL, SO
004560*                                         DE CONFERENCIA (TOTAL DE
004580*                                         LINHAS GRAVADAS NOS 4
004590*                                         RELATORIOS) - NAO MUDA
004595*                                         A REGRA DA 1.5 (CONTINUA
004598*                                         SEM SOMAR CAMPOS)
004599*    1.7    21/04/2001    EAM   FC-0363   0210/0311/0420/0521      FC-0363
004600*                                         MONTAVAM A LINHA EM DUAS
004610*                                         ETAPAS VIA WS-LINHA, E O
004620*                                         2O STRING RELIA A LINHA
004630*                                         INTEIRA COM DELIMITED BY
004640*                                         SIZE - COMO WS-LINHA TEM
004650*                                         200 BYTES, ISSO SOZINHO JA
004660*                                         ENCHIA O REGISTRO E
004670*                                         ESTOURAVA OS CAMPOS
004680*                                         SEGUINTES (FAIXA/DESCR/
004690*                                         SALAS OU CURSO), QUE ERAM
004700*                                         DESCARTADOS SEM AVISO. OS
004710*                                         4 RELATORIOS FORAM
004720*                                         REESCRITOS PARA MONTAR A
004730*                                         LINHA TODA NUM SO STRING.
004740*                                         APROVEITADO PARA APARAR OS
004750*                                         BRANCOS DE ZERO-SUPRESSAO
004760*                                         DE WS-NUM-EDIT-3 (DIA/
004770*                                         FAIXA), QUE ANTES IAM
004780*                                         JUNTO PARA O CSV
006600*================================================================
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS GP-CLASSE-HORA  IS "0" THRU "9", ":", "-", SPACE
007300     UPSI-0 ON  STATUS IS GP-UPSI-VERBOSO-ON
007400     UPSI-0 OFF STATUS IS GP-UPSI-VERBOSO-OFF.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT ALUGRD      ASSIGN TO DISK
007900                         ORGANIZATION LINE SEQUENTIAL
008000                         FILE STATUS WS-ST-ALU.
008100     SELECT DISGRD      ASSIGN TO DISK
008200                         ORGANIZATION LINE SEQUENTIAL
008300                         FILE STATUS WS-ST-DIS.
008400     SELECT MATGRD      ASSIGN TO DISK
008500                         ORGANIZATION LINE SEQUENTIAL
008600                         FILE STATUS WS-ST-MAT.
008700     SELECT HORGRD      ASSIGN TO DISK
008800                         ORGANIZATION LINE SEQUENTIAL
008900                         FILE STATUS WS-ST-HOR.
009000     SELECT PRVGRD      ASSIGN TO DISK
009100                         ORGANIZATION LINE SEQUENTIAL
009200                         FILE STATUS WS-ST-PRV.
009300     SELECT RELDISC     ASSIGN TO DISK
009400                         ORGANIZATION LINE SEQUENTIAL
009500                         FILE STATUS WS-ST-R-DIS.
009600     SELECT RELSALA     ASSIGN TO DISK
009700                         ORGANIZATION LINE SEQUENTIAL
009800                         FILE STATUS WS-ST-R-SAL.
009900     SELECT RELALUNO    ASSIGN TO DISK
010000                         ORGANIZATION LINE SEQUENTIAL
010100                         FILE STATUS WS-ST-R-ALU.
010200     SELECT RELDIAHOR   ASSIGN TO DISK
010300                         ORGANIZATION LINE SEQUENTIAL
010400                         FILE STATUS WS-ST-R-HOR.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800
010900 FD  ALUGRD
011000     LABEL RECORD STANDARD
011100     VALUE OF FILE-ID 'ALUGRD.DAT'.
011200 01  REG-ALUGRD.
011300     05  ALUGRD-ID              PIC X(20).
011400     05  FILLER                 PIC X(10).
011500
011600 FD  DISGRD
011700     LABEL RECORD STANDARD
011800     VALUE OF FILE-ID 'DISGRD.DAT'.
011900 01  REG-DISGRD.
012000     05  DISGRD-COD             PIC X(20).
012100     05  FILLER                 PIC X(10).
012200
012300 FD  MATGRD
012400     LABEL RECORD STANDARD
012500     VALUE OF FILE-ID 'MATGRD.DAT'.
012600 01  REG-MATGRD.
012700     05  MATGRD-COD             PIC X(20).
012800     05  MATGRD-ALU             PIC X(20).
012900     05  FILLER                 PIC X(10).
013000
013100 FD  HORGRD
013200     LABEL RECORD STANDARD
013300     VALUE OF FILE-ID 'HORGRD.DAT'.
013400 01  REG-HORGRD.
013500     05  HORGRD-DIA             PIC 9(03).
013600     05  HORGRD-FAIXA           PIC 9(03).
013700     05  HORGRD-DESC            PIC X(20).
013800     05  FILLER                 PIC X(10).
013900
014000 FD  PRVGRD
014100     LABEL RECORD STANDARD
014200     VALUE OF FILE-ID 'PRVGRD.DAT'.
014300 01  REG-PRVGRD.
014400     05  PRVGRD-COD             PIC X(20).
014500     05  PRVGRD-DIA             PIC 9(03).
014600     05  PRVGRD-FAIXA           PIC 9(03).
014700     05  PRVGRD-DESC            PIC X(20).
014800     05  PRVGRD-QTD-SALAS       PIC 9(03).
014900     05  PRVGRD-SALA OCCURS 20 TIMES
015000                                PIC X(20).
015100     05  FILLER                 PIC X(10).
015200
015300 FD  RELDISC
015400     LABEL RECORD STANDARD
015500     VALUE OF FILE-ID 'schedule_by_course.csv'.
015600 01  REG-RELDISC                PIC X(200).
015700
015800 FD  RELSALA
015900     LABEL RECORD STANDARD
016000     VALUE OF FILE-ID 'schedule_by_room.csv'.
016100 01  REG-RELSALA                PIC X(200).
016200
016300 FD  RELALUNO
016400     LABEL RECORD STANDARD
016500     VALUE OF FILE-ID 'schedule_by_student.csv'.
016600 01  REG-RELALUNO               PIC X(200).
016700
016800 FD  RELDIAHOR
016900     LABEL RECORD STANDARD
017000     VALUE OF FILE-ID 'schedule_by_day_slot.csv'.
017100 01  REG-RELDIAHOR              PIC X(200).
017200
017300 WORKING-STORAGE SECTION.
017400     COPY GPTABA.
017500     COPY GPTABD.
017600     COPY GPTABH.
017700     COPY GPTABP.
017750 77  WS-QTD-LINHAS-REL          PIC 9(05) COMP VALUE ZEROS.
017800
017900 01  WS-ST-ALU                  PIC X(02) VALUE SPACES.
018000 01  WS-ST-DIS                  PIC X(02) VALUE SPACES.
018100 01  WS-ST-MAT                  PIC X(02) VALUE SPACES.
018200 01  WS-ST-HOR                  PIC X(02) VALUE SPACES.
018300 01  WS-ST-PRV                  PIC X(02) VALUE SPACES.
018400 01  WS-ST-R-DIS                PIC X(02) VALUE SPACES.
018500 01  WS-ST-R-SAL                PIC X(02) VALUE SPACES.
018600 01  WS-ST-R-ALU                PIC X(02) VALUE SPACES.
018700 01  WS-ST-R-HOR                PIC X(02) VALUE SPACES.
018800
018900 01  WS-INDICES.
019000     05  WS-IX-ORDEM-DISC       PIC 9(05) COMP VALUE ZEROS.
019100     05  WS-IX-PROVA            PIC 9(05) COMP VALUE ZEROS.
019200     05  WS-IX-SALA             PIC 9(05) COMP VALUE ZEROS.
019300     05  WS-IX-ALU              PIC 9(05) COMP VALUE ZEROS.
019400     05  WS-IX-ROL              PIC 9(05) COMP VALUE ZEROS.
019500     05  WS-IX-HOR              PIC 9(05) COMP VALUE ZEROS.
019600     05  WS-IX-DISC-PROVA       PIC 9(05) COMP VALUE ZEROS.
019700     05  WS-ACHOU               PIC X(01) VALUE 'N'.
019800
020000 01  WS-NUM-EDIT-3              PIC ZZ9.
020100 01  WS-SALAS-CSV               PIC X(100) VALUE SPACES.
020200 01  WS-CSV-PONTEIRO            PIC 9(03) COMP VALUE ZEROS.
020300 01  WS-SALA-TRAIL              PIC 9(03) COMP VALUE ZEROS.
020400 01  WS-SALA-LEN                PIC 9(03) COMP VALUE ZEROS.
020410*    APARAM OS BRANCOS DE ZERO-SUPRESSAO DE WS-NUM-EDIT-3 ANTES DE
020420*    GUARDAR O DIA/FAIXA JUSTIFICADO A ESQUERDA (FC-0363).
020430 01  WS-EDIT-LEAD               PIC 9(03) COMP VALUE ZEROS.
020440 01  WS-EDIT-IX                 PIC 9(03) COMP VALUE ZEROS.
020450 01  WS-DIA-EDIT                PIC X(03) VALUE SPACES.
020460 01  WS-FAIXA-EDIT              PIC X(03) VALUE SPACES.
020500
020600 PROCEDURE DIVISION.
020700
020800 0000-CONTROLE.
020900     PERFORM 0100-ABRIR-E-CARREGAR THRU 0100-EXIT.
021000     PERFORM 0200-REL-POR-DISCIPLINA THRU 0200-EXIT.
021100     PERFORM 0300-REL-POR-SALA       THRU 0300-EXIT.
021200     PERFORM 0400-REL-POR-ALUNO      THRU 0400-EXIT.
021300     PERFORM 0500-REL-POR-DIA-HOR    THRU 0500-EXIT.
021400     DISPLAY 'GPEXPORT - 4 RELATORIOS GRAVADOS COM SUCESSO'.
021420     DISPLAY 'GPEXPORT - TOTAL DE LINHAS IMPRESSAS.....: '
021440             WS-QTD-LINHAS-REL.
021500     CHAIN 'GPALUNO.EXE'.
021600
021700*----------------------------------------------------------------
021800*  0100 - RECARGA DAS TABELAS (O CHAIN NAO PRESERVA MEMORIA DE
021900*  PROGRAMA PARA PROGRAMA) MAIS A GRADE JA FECHADA EM PRVGRD.DAT.
022000*----------------------------------------------------------------
022100 0100-ABRIR-E-CARREGAR.
022200     OPEN INPUT ALUGRD DISGRD MATGRD HORGRD PRVGRD.
022300     PERFORM 0110-LER-ALUGRD THRU 0110-EXIT.
022400     PERFORM 0120-LER-DISGRD THRU 0120-EXIT.
022500     PERFORM 0130-LER-MATGRD THRU 0130-EXIT.
022600     PERFORM 0140-LER-HORGRD THRU 0140-EXIT.
022700     PERFORM 0150-LER-PRVGRD THRU 0150-EXIT.
022800     CLOSE ALUGRD DISGRD MATGRD HORGRD PRVGRD.
022900 0100-EXIT. EXIT.
023000
023100 0110-LER-ALUGRD.
023200     READ ALUGRD
023300         AT END GO TO 0110-EXIT.
023400     ADD 1 TO GP-QTD-ALUNOS.
023500     MOVE ALUGRD-ID TO GP-ALU-ID(GP-QTD-ALUNOS).
023600     GO TO 0110-LER-ALUGRD.
023700 0110-EXIT. EXIT.
023800
023900 0120-LER-DISGRD.
024000     READ DISGRD
024100         AT END GO TO 0120-EXIT.
024200     ADD 1 TO GP-QTD-DISC.
024300     MOVE DISGRD-COD TO GP-DISC-COD(GP-QTD-DISC).
024400     MOVE ZEROS TO GP-DISC-QTD-ALU(GP-QTD-DISC).
024500     GO TO 0120-LER-DISGRD.
024600 0120-EXIT. EXIT.
024700
024800 0130-LER-MATGRD.
024900     READ MATGRD
025000         AT END GO TO 0130-EXIT.
025100     MOVE ZEROS TO WS-IX-DISC-PROVA.
025200     PERFORM 0131-ACHAR-DISC THRU 0131-EXIT
025300         VARYING WS-IX-ORDEM-DISC FROM 1 BY 1
025400         UNTIL WS-IX-ORDEM-DISC > GP-QTD-DISC
025500            OR WS-IX-DISC-PROVA NOT = ZEROS.
025600     IF WS-IX-DISC-PROVA NOT = ZEROS
025700        ADD 1 TO GP-DISC-QTD-ALU(WS-IX-DISC-PROVA)
025800        MOVE MATGRD-ALU TO
025900            GP-DISC-ALU(WS-IX-DISC-PROVA
026000                        GP-DISC-QTD-ALU(WS-IX-DISC-PROVA)).
026100     GO TO 0130-LER-MATGRD.
026200 0130-EXIT. EXIT.
026300
026400 0131-ACHAR-DISC.
026500     IF GP-DISC-COD(WS-IX-ORDEM-DISC) = MATGRD-COD
026600        MOVE WS-IX-ORDEM-DISC TO WS-IX-DISC-PROVA.
026700 0131-EXIT. EXIT.
026800
026900 0140-LER-HORGRD.
027000     READ HORGRD
027100         AT END GO TO 0140-EXIT.
027200     ADD 1 TO GP-QTD-HORARIOS.
027300     MOVE HORGRD-DIA   TO GP-HOR-DIA(GP-QTD-HORARIOS).
027400     MOVE HORGRD-FAIXA TO GP-HOR-FAIXA(GP-QTD-HORARIOS).
027500     MOVE HORGRD-DESC  TO GP-HOR-FAIXA-DESC(GP-QTD-HORARIOS).
027600     GO TO 0140-LER-HORGRD.
027700 0140-EXIT. EXIT.
027800
027900 0150-LER-PRVGRD.
028000     READ PRVGRD
028100         AT END GO TO 0150-EXIT.
028200     ADD 1 TO GP-QTD-PROVAS.
028300     MOVE PRVGRD-COD        TO GP-PROVA-DISC-COD(GP-QTD-PROVAS).
028400     MOVE PRVGRD-DIA        TO GP-PROVA-DIA(GP-QTD-PROVAS).
028500     MOVE PRVGRD-FAIXA      TO GP-PROVA-FAIXA(GP-QTD-PROVAS).
028600     MOVE PRVGRD-DESC       TO GP-PROVA-FAIXA-DESC(GP-QTD-PROVAS).
028700     MOVE PRVGRD-QTD-SALAS  TO GP-PROVA-QTD-SALAS(GP-QTD-PROVAS).
028800     PERFORM 0151-LER-PRVGRD-SALA THRU 0151-EXIT
028900         VARYING WS-IX-SALA FROM 1 BY 1
029000         UNTIL WS-IX-SALA > PRVGRD-QTD-SALAS.
029100     GO TO 0150-LER-PRVGRD.
029200 0150-EXIT. EXIT.
029300
029400 0151-LER-PRVGRD-SALA.
029500     MOVE PRVGRD-SALA(WS-IX-SALA) TO
029600         GP-PROVA-SALA(GP-QTD-PROVAS WS-IX-SALA).
029700 0151-EXIT. EXIT.
029800
029900*----------------------------------------------------------------
030000*  0200 - schedule_by_course.csv - UMA LINHA POR PROVA, NA ORDEM
030100*  EM QUE FICOU NA TABELA (SEM ORDENACAO - FC-0350).               FC-0350
030200*----------------------------------------------------------------
030300 0200-REL-POR-DISCIPLINA.
030400     OPEN OUTPUT RELDISC.
030500     MOVE 'CourseCode;Day;SlotIndex;TimeRange;Rooms' TO
030600         REG-RELDISC.
030700     WRITE REG-RELDISC.
030750     ADD 1 TO WS-QTD-LINHAS-REL.
030800     PERFORM 0210-REL-DISC-1 THRU 0210-EXIT
030900         VARYING WS-IX-PROVA FROM 1 BY 1
031000         UNTIL WS-IX-PROVA > GP-QTD-PROVAS.
031100     CLOSE RELDISC.
031200 0200-EXIT. EXIT.
031300
031400 0210-REL-DISC-1.
031500     PERFORM 0211-JUNTAR-SALAS THRU 0211-EXIT.
031520*    DIA/FAIXA JUSTIFICADOS A ESQUERDA E A LINHA TODA MONTADA NUM
031540*    SO STRING - ANTES ERA EM DUAS ETAPAS VIA WS-LINHA, E O 2O
031560*    STRING RELIA A LINHA INTEIRA COM DELIMITED BY SIZE, ESTOURANDO
031580*    O REGISTRO E DESCARTANDO FAIXA/DESCRICAO/SALAS (FC-0363).
031600     MOVE GP-PROVA-DIA(WS-IX-PROVA)   TO WS-NUM-EDIT-3.
031620     MOVE ZEROS TO WS-EDIT-LEAD.
031640     INSPECT WS-NUM-EDIT-3 TALLYING WS-EDIT-LEAD FOR LEADING SPACE.
031660     COMPUTE WS-EDIT-IX = WS-EDIT-LEAD + 1.
031680     MOVE WS-NUM-EDIT-3(WS-EDIT-IX:) TO WS-DIA-EDIT.
031700     MOVE GP-PROVA-FAIXA(WS-IX-PROVA) TO WS-NUM-EDIT-3.
031720     MOVE ZEROS TO WS-EDIT-LEAD.
031740     INSPECT WS-NUM-EDIT-3 TALLYING WS-EDIT-LEAD FOR LEADING SPACE.
031760     COMPUTE WS-EDIT-IX = WS-EDIT-LEAD + 1.
031780     MOVE WS-NUM-EDIT-3(WS-EDIT-IX:) TO WS-FAIXA-EDIT.
031800     STRING GP-PROVA-DISC-COD(WS-IX-PROVA) DELIMITED BY SPACE
031820            ';' DELIMITED BY SIZE
031840            WS-DIA-EDIT DELIMITED BY SPACE
031860            ';' DELIMITED BY SIZE
031880            WS-FAIXA-EDIT DELIMITED BY SPACE
031900            ';' DELIMITED BY SIZE
031920            GP-PROVA-FAIXA-DESC(WS-IX-PROVA) DELIMITED BY SPACE
031940            ';' DELIMITED BY SIZE
031960            WS-SALAS-CSV DELIMITED BY SPACE
031980            INTO REG-RELDISC.
033000     WRITE REG-RELDISC.
033050     ADD 1 TO WS-QTD-LINHAS-REL.
033100 0210-EXIT. EXIT.
033200
033300*----------------------------------------------------------------
033400*  0211 - JUNTA OS NOMES DAS SALAS DE UMA PROVA NUMA SO COLUNA,
033500*  SEPARADAS POR VIRGULA (WS-SALAS-CSV), APARANDO OS BRANCOS DE
033600*  PREENCHIMENTO DE CADA GP-PROVA-SALA(IX) ANTES DE CONCATENAR -
033700*  VIDE FC-0330.                                                   FC-0330
033800*----------------------------------------------------------------
033900 0211-JUNTAR-SALAS.
034000     MOVE SPACES TO WS-SALAS-CSV.
034100     MOVE 1 TO WS-CSV-PONTEIRO.
034200     PERFORM 0212-JUNTAR-SALAS-1 THRU 0212-EXIT
034300         VARYING WS-IX-SALA FROM 1 BY 1
034400         UNTIL WS-IX-SALA > GP-PROVA-QTD-SALAS(WS-IX-PROVA).
034500 0211-EXIT. EXIT.
034600
034700 0212-JUNTAR-SALAS-1.
034800     IF WS-IX-SALA > 1
034900        STRING ',' DELIMITED BY SIZE
035000            INTO WS-SALAS-CSV
035100            WITH POINTER WS-CSV-PONTEIRO
035200     END-IF.
035300     MOVE ZEROS TO WS-SALA-TRAIL.
035400     INSPECT GP-PROVA-SALA(WS-IX-PROVA WS-IX-SALA)
035500         TALLYING WS-SALA-TRAIL FOR TRAILING SPACES.
035600     COMPUTE WS-SALA-LEN = 20 - WS-SALA-TRAIL.
035700     STRING GP-PROVA-SALA(WS-IX-PROVA WS-IX-SALA)(1:WS-SALA-LEN)
035800            DELIMITED BY SIZE
035900            INTO WS-SALAS-CSV
036000            WITH POINTER WS-CSV-PONTEIRO.
036100 0212-EXIT. EXIT.
036200
036300*----------------------------------------------------------------
036400*  0300 - schedule_by_room.csv - UMA LINHA POR (PROVA, SALA).
036500*----------------------------------------------------------------
036600 0300-REL-POR-SALA.
036700     OPEN OUTPUT RELSALA.
036800     MOVE 'RoomId;Day;SlotIndex;TimeRange;CourseCode' TO
036900         REG-RELSALA.
037000     WRITE REG-RELSALA.
037050     ADD 1 TO WS-QTD-LINHAS-REL.
037100     PERFORM 0310-REL-SALA-EXT THRU 0310-EXIT
037200         VARYING WS-IX-PROVA FROM 1 BY 1
037300         UNTIL WS-IX-PROVA > GP-QTD-PROVAS.
037400     CLOSE RELSALA.
037500 0300-EXIT. EXIT.
037600
037700 0310-REL-SALA-EXT.
037800     PERFORM 0311-REL-SALA-1 THRU 0311-EXIT
037900         VARYING WS-IX-SALA FROM 1 BY 1
038000         UNTIL WS-IX-SALA > GP-PROVA-QTD-SALAS(WS-IX-PROVA).
038100 0310-EXIT. EXIT.
038200
038300 0311-REL-SALA-1.
038320*    DIA/FAIXA JUSTIFICADOS E LINHA TODA NUM SO STRING - VIDE NOTA
038340*    EM 0210-REL-DISC-1 (FC-0363).
038400     MOVE GP-PROVA-DIA(WS-IX-PROVA)   TO WS-NUM-EDIT-3.
038420     MOVE ZEROS TO WS-EDIT-LEAD.
038440     INSPECT WS-NUM-EDIT-3 TALLYING WS-EDIT-LEAD FOR LEADING SPACE.
038460     COMPUTE WS-EDIT-IX = WS-EDIT-LEAD + 1.
038480     MOVE WS-NUM-EDIT-3(WS-EDIT-IX:) TO WS-DIA-EDIT.
038500     MOVE GP-PROVA-FAIXA(WS-IX-PROVA) TO WS-NUM-EDIT-3.
038520     MOVE ZEROS TO WS-EDIT-LEAD.
038540     INSPECT WS-NUM-EDIT-3 TALLYING WS-EDIT-LEAD FOR LEADING SPACE.
038560     COMPUTE WS-EDIT-IX = WS-EDIT-LEAD + 1.
038580     MOVE WS-NUM-EDIT-3(WS-EDIT-IX:) TO WS-FAIXA-EDIT.
038600     STRING GP-PROVA-SALA(WS-IX-PROVA WS-IX-SALA)
038620            DELIMITED BY SPACE
038640            ';' DELIMITED BY SIZE
038660            WS-DIA-EDIT DELIMITED BY SPACE
038680            ';' DELIMITED BY SIZE
038700            WS-FAIXA-EDIT DELIMITED BY SPACE
038720            ';' DELIMITED BY SIZE
038740            GP-PROVA-FAIXA-DESC(WS-IX-PROVA) DELIMITED BY SPACE
038760            ';' DELIMITED BY SIZE
038780            GP-PROVA-DISC-COD(WS-IX-PROVA) DELIMITED BY SPACE
038800            INTO REG-RELSALA.
039900     WRITE REG-RELSALA.
039950     ADD 1 TO WS-QTD-LINHAS-REL.
040000 0311-EXIT. EXIT.
040100
040200*----------------------------------------------------------------
040300*  0400 - schedule_by_student.csv - QUEBRA POR ALUNO (ORDEM DA
040400*  TABELA DE ALUNOS); PARA CADA ALUNO, 1 LINHA POR PROVA CUJO ROL
040500*  O CONTENHA.
040600*----------------------------------------------------------------
040700 0400-REL-POR-ALUNO.
040800     OPEN OUTPUT RELALUNO.
040900     MOVE
041000      'StudentId;CourseCode;Day;SlotIndex;TimeRange;Rooms' TO
041100         REG-RELALUNO.
041200     WRITE REG-RELALUNO.
041250     ADD 1 TO WS-QTD-LINHAS-REL.
041300     PERFORM 0410-REL-ALUNO-EXT THRU 0410-EXIT
041400         VARYING WS-IX-ALU FROM 1 BY 1
041500         UNTIL WS-IX-ALU > GP-QTD-ALUNOS.
041600     CLOSE RELALUNO.
041700 0400-EXIT. EXIT.
041800
041900 0410-REL-ALUNO-EXT.
042000     PERFORM 0420-REL-ALUNO-PROVA THRU 0420-EXIT
042100         VARYING WS-IX-PROVA FROM 1 BY 1
042200         UNTIL WS-IX-PROVA > GP-QTD-PROVAS.
042300 0410-EXIT. EXIT.
042400
042500 0420-REL-ALUNO-PROVA.
042600     MOVE ZEROS TO WS-IX-DISC-PROVA.
042700     PERFORM 0421-ACHAR-DISC-PROVA THRU 0421-EXIT
042800         VARYING WS-IX-ORDEM-DISC FROM 1 BY 1
042900         UNTIL WS-IX-ORDEM-DISC > GP-QTD-DISC
043000            OR WS-IX-DISC-PROVA NOT = ZEROS.
043100     IF WS-IX-DISC-PROVA = ZEROS
043200        GO TO 0420-EXIT.
043300     MOVE 'N' TO WS-ACHOU.
043400     PERFORM 0422-ALUNO-NO-ROL THRU 0422-EXIT
043500         VARYING WS-IX-ROL FROM 1 BY 1
043600         UNTIL WS-IX-ROL > GP-DISC-QTD-ALU(WS-IX-DISC-PROVA)
043700            OR WS-ACHOU = 'S'.
043800     IF WS-ACHOU = 'N'
043900        GO TO 0420-EXIT.
044000     PERFORM 0211-JUNTAR-SALAS THRU 0211-EXIT.
044020*    DIA/FAIXA JUSTIFICADOS E LINHA TODA NUM SO STRING - VIDE NOTA
044040*    EM 0210-REL-DISC-1 (FC-0363).
044100     MOVE GP-PROVA-DIA(WS-IX-PROVA)   TO WS-NUM-EDIT-3.
044120     MOVE ZEROS TO WS-EDIT-LEAD.
044140     INSPECT WS-NUM-EDIT-3 TALLYING WS-EDIT-LEAD FOR LEADING SPACE.
044160     COMPUTE WS-EDIT-IX = WS-EDIT-LEAD + 1.
044180     MOVE WS-NUM-EDIT-3(WS-EDIT-IX:) TO WS-DIA-EDIT.
044200     MOVE GP-PROVA-FAIXA(WS-IX-PROVA) TO WS-NUM-EDIT-3.
044220     MOVE ZEROS TO WS-EDIT-LEAD.
044240     INSPECT WS-NUM-EDIT-3 TALLYING WS-EDIT-LEAD FOR LEADING SPACE.
044260     COMPUTE WS-EDIT-IX = WS-EDIT-LEAD + 1.
044280     MOVE WS-NUM-EDIT-3(WS-EDIT-IX:) TO WS-FAIXA-EDIT.
044300     STRING GP-ALU-ID(WS-IX-ALU) DELIMITED BY SPACE
044320            ';' DELIMITED BY SIZE
044340            GP-PROVA-DISC-COD(WS-IX-PROVA) DELIMITED BY SPACE
044360            ';' DELIMITED BY SIZE
044380            WS-DIA-EDIT DELIMITED BY SPACE
044400            ';' DELIMITED BY SIZE
044420            WS-FAIXA-EDIT DELIMITED BY SPACE
044440            ';' DELIMITED BY SIZE
044460            GP-PROVA-FAIXA-DESC(WS-IX-PROVA) DELIMITED BY SPACE
044480            ';' DELIMITED BY SIZE
044500            WS-SALAS-CSV DELIMITED BY SPACE
044520            INTO REG-RELALUNO.
045700     WRITE REG-RELALUNO.
045750     ADD 1 TO WS-QTD-LINHAS-REL.
045800 0420-EXIT. EXIT.
045900
046000 0421-ACHAR-DISC-PROVA.
046100     IF GP-DISC-COD(WS-IX-ORDEM-DISC) =
046200        GP-PROVA-DISC-COD(WS-IX-PROVA)
046300        MOVE WS-IX-ORDEM-DISC TO WS-IX-DISC-PROVA.
046400 0421-EXIT. EXIT.
046500
046600 0422-ALUNO-NO-ROL.
046700     IF GP-DISC-ALU(WS-IX-DISC-PROVA WS-IX-ROL) =
046800        GP-ALU-ID(WS-IX-ALU)
046900        MOVE 'S' TO WS-ACHOU.
047000 0422-EXIT. EXIT.
047100
047200*----------------------------------------------------------------
047300*  0500 - schedule_by_day_slot.csv - QUEBRA PELA TABELA DE
047400*  HORARIOS (ORDEM DE GERACAO, DIA-MAIOR / FAIXA-MENOR); PARA
047500*  CADA HORARIO, CADA PROVA NELE, EXPLODIDA 1 LINHA POR SALA.
047600*----------------------------------------------------------------
047700 0500-REL-POR-DIA-HOR.
047800     OPEN OUTPUT RELDIAHOR.
047900     MOVE 'Day;SlotIndex;TimeRange;RoomId;CourseCode' TO
048000         REG-RELDIAHOR.
048100     WRITE REG-RELDIAHOR.
048150     ADD 1 TO WS-QTD-LINHAS-REL.
048200     PERFORM 0510-REL-DIAHOR-EXT THRU 0510-EXIT
048300         VARYING WS-IX-HOR FROM 1 BY 1
048400         UNTIL WS-IX-HOR > GP-QTD-HORARIOS.
048500     CLOSE RELDIAHOR.
048600 0500-EXIT. EXIT.
048700
048800 0510-REL-DIAHOR-EXT.
048900     PERFORM 0520-REL-DIAHOR-PROVA THRU 0520-EXIT
049000         VARYING WS-IX-PROVA FROM 1 BY 1
049100         UNTIL WS-IX-PROVA > GP-QTD-PROVAS.
049200 0510-EXIT. EXIT.
049300
049400 0520-REL-DIAHOR-PROVA.
049500     IF GP-PROVA-DIA(WS-IX-PROVA) NOT = GP-HOR-DIA(WS-IX-HOR)
049600        OR GP-PROVA-FAIXA(WS-IX-PROVA) NOT =
049700           GP-HOR-FAIXA(WS-IX-HOR)
049800        GO TO 0520-EXIT.
049900     PERFORM 0521-REL-DIAHOR-SALA THRU 0521-EXIT
050000         VARYING WS-IX-SALA FROM 1 BY 1
050100         UNTIL WS-IX-SALA > GP-PROVA-QTD-SALAS(WS-IX-PROVA).
050200 0520-EXIT. EXIT.
050300
050400 0521-REL-DIAHOR-SALA.
050420*    DIA/FAIXA JUSTIFICADOS E LINHA TODA NUM SO STRING - VIDE NOTA
050440*    EM 0210-REL-DISC-1 (FC-0363).
050500     MOVE GP-HOR-DIA(WS-IX-HOR)   TO WS-NUM-EDIT-3.
050520     MOVE ZEROS TO WS-EDIT-LEAD.
050540     INSPECT WS-NUM-EDIT-3 TALLYING WS-EDIT-LEAD FOR LEADING SPACE.
050560     COMPUTE WS-EDIT-IX = WS-EDIT-LEAD + 1.
050580     MOVE WS-NUM-EDIT-3(WS-EDIT-IX:) TO WS-DIA-EDIT.
050600     MOVE GP-HOR-FAIXA(WS-IX-HOR) TO WS-NUM-EDIT-3.
050620     MOVE ZEROS TO WS-EDIT-LEAD.
050640     INSPECT WS-NUM-EDIT-3 TALLYING WS-EDIT-LEAD FOR LEADING SPACE.
050660     COMPUTE WS-EDIT-IX = WS-EDIT-LEAD + 1.
050680     MOVE WS-NUM-EDIT-3(WS-EDIT-IX:) TO WS-FAIXA-EDIT.
050700     STRING WS-DIA-EDIT DELIMITED BY SPACE
050720            ';' DELIMITED BY SIZE
050740            WS-FAIXA-EDIT DELIMITED BY SPACE
050760            ';' DELIMITED BY SIZE
050780            GP-HOR-FAIXA-DESC(WS-IX-HOR) DELIMITED BY SPACE
050800            ';' DELIMITED BY SIZE
050820            GP-PROVA-SALA(WS-IX-PROVA WS-IX-SALA)
050840                              DELIMITED BY SPACE
050860            ';' DELIMITED BY SIZE
050880            GP-PROVA-DISC-COD(WS-IX-PROVA) DELIMITED BY SPACE
050900            INTO REG-RELDIAHOR.
052000     WRITE REG-RELDIAHOR.
052050     ADD 1 TO WS-QTD-LINHAS-REL.
052100 0521-EXIT. EXIT.
