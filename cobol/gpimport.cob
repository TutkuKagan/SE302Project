000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GPIMPORT-COB.
000300 AUTHOR.        ENZO A. MARTINS.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  15/03/1987.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - FESP / NPD.
000800*================================================================
000900*    SISTEMA - FACAD  /  MODULO GRADE DE PROVAS
001000*    ANALISTA        : ENZO 19 - JAMILE 26
001100*    PROGRAMADOR(A)  : ENZO 19 - JAMILE 26
001200*    FINALIDADE      : CARGA DOS ARQUIVOS DE ALUNOS, DISCIPLINAS,
001300*                      SALAS, MATRICULA (ROL DE CHAMADA) E DA
001400*                      TABELA DE HORARIOS DE PROVA; GRAVA OS
001500*                      ARQUIVOS DE TRABALHO DO MODULO E REPASSA
001600*                      O CONTROLE AO GERADOR DE GRADE (GPSCHED).
001700*    DATA            : 10/06/1999
001800*----------------------------------------------------------------
001900*    HISTORICO DE ALTERACOES
002000*    VRS    DATA          RESP  CHAMADO   DESCRICAO
002100*    0.1    15/03/1987    JPS             NUMERO DE PROGRAMA
002200*                                         RESERVADO NO CADASTRO
002300*                                         GERAL FESP (NAO USADO)
002400*    1.0    10/06/1999    EAM   FC-0301   IMPLANTACAO - CARGA DE
002500*                                         ALUNOS E CURSOS
002600*    1.1    24/06/1999    EAM   FC-0304   INCLUIDA CARGA DE SALAS  FC-0304
002700*                                         E CAPACIDADES
002800*    1.2    09/07/1999    JK    FC-0307   INCLUIDA LEITURA DA      FC-0307
002900*                                         LISTA DE CHAMADA
003000*                                         (MATRICULA) EM FORMATO
003100*                                         MULTI-LINHA
003200*    1.3    21/07/1999    JK    FC-0309   GERACAO DA TABELA DE     FC-0309
003300*                                         HORARIOS (DIA X FAIXA)
003400*    1.4    30/08/1999    EAM   FC-0318   LINHA DE SALA COM MENOS  FC-0318
003500*                                         DE 2 CAMPOS PASSA A SER
003600*                                         APENAS AVISADA, NAO
003700*                                         MAIS FATAL
003800*    1.5    19/11/1999    EAM   FC-0325   AJUSTE NA VIRADA DO ANO  FC-0325
003900*                                         2000 - CAMPO ANO DAS
004000*                                         DISCIPLINAS TRATADO
004100*                                         COMO TEXTO, NAO DATA;
004200*                                         SEM IMPACTO NA GRADE
004300*    1.6    14/01/2000    EAM   FC-0331   CURSO SEM REGISTRO NO    FC-0331
004400*                                         ARQUIVO DE CHAMADA
004500*                                         CONTINUA SENDO CRIADO
004600*                                         COM ROL VAZIO (FC-0307)  FC-0307
004700*    1.7    03/05/2000    JK    FC-0340   REPASSE DE CONTROLE      FC-0340
004800*                                         PASSOU A SER POR CHAIN
004900*                                         PARA GPSCHED.EXE
005000*    1.8    11/02/2001    EAM   FC-0352   AUMENTADO FAIXAS/DIA DE  FC-0352
005100*                                         6 PARA 10 (COPY GPTABH)
005120*    1.9    02/04/2001    JK    FC-0354   0640/0641 USAVAM         FC-0354
005140*                                         GP-QTD-FAIXAS-DIA SEM
005160*                                         DECLARACAO E COMPARAVAM
005180*                                         O LIMITE DE DIAS (CAMPO
005200*                                         X) CONTRA INDICE COMP -
005220*                                         CRIADOS WS-QTD-FAIXAS-
005240*                                         DIA E WS-NUM-DIAS
005260*                                         (NUMERICOS) PARA A
005280*                                         CONTAGEM E O LIMITE DO
005300*                                         PERFORM VARYING
005301*    1.10   21/04/2001    EAM   FC-0360   0410-LER-SALAS E 0620-   FC-0360
005302*                                         HOR-DIVIDIR APARAVAM SO
005303*                                         OS BRANCOS A ESQUERDA DO
005304*                                         CAMPO ANTES DO TESTE IS
005305*                                         NOT NUMERIC - COMO O
005306*                                         UNSTRING DEIXA BRANCOS A
005307*                                         DIREITA, CAPACIDADE E
005308*                                         NUMDIAS VALIDOS ERAM
005309*                                         REJEITADOS. CRIADOS
005310*                                         WS-TRAIL-SP E WS-LEN-
005311*                                         TRIM PARA APARAR OS DOIS
005312*                                         LADOS ANTES DO TESTE
005320*================================================================
005340
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS GP-CLASSE-HORA  IS "0" THRU "9", ":", "-", SPACE
005900     UPSI-0 ON  STATUS IS GP-UPSI-VERBOSO-ON
006000     UPSI-0 OFF STATUS IS GP-UPSI-VERBOSO-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT ARQ-ALUNO    ASSIGN TO DISK
006500                          ORGANIZATION LINE SEQUENTIAL
006600                          FILE STATUS WS-ST-ALU.
006700     SELECT ARQ-CURSO    ASSIGN TO DISK
006800                          ORGANIZATION LINE SEQUENTIAL
006900                          FILE STATUS WS-ST-CUR.
007000     SELECT ARQ-SALA     ASSIGN TO DISK
007100                          ORGANIZATION LINE SEQUENTIAL
007200                          FILE STATUS WS-ST-SAL.
007300     SELECT ARQ-MATRIC   ASSIGN TO DISK
007400                          ORGANIZATION LINE SEQUENTIAL
007500                          FILE STATUS WS-ST-MAT.
007600     SELECT ARQ-HORARIO  ASSIGN TO DISK
007700                          ORGANIZATION LINE SEQUENTIAL
007800                          FILE STATUS WS-ST-HOR.
007900
008000     SELECT ALUGRD       ASSIGN TO DISK
008100                          ORGANIZATION LINE SEQUENTIAL
008200                          FILE STATUS WS-ST-O-ALU.
008300     SELECT DISGRD       ASSIGN TO DISK
008400                          ORGANIZATION LINE SEQUENTIAL
008500                          FILE STATUS WS-ST-O-DIS.
008600     SELECT MATGRD       ASSIGN TO DISK
008700                          ORGANIZATION LINE SEQUENTIAL
008800                          FILE STATUS WS-ST-O-MAT.
008900     SELECT SALGRD       ASSIGN TO DISK
009000                          ORGANIZATION LINE SEQUENTIAL
009100                          FILE STATUS WS-ST-O-SAL.
009200     SELECT HORGRD       ASSIGN TO DISK
009300                          ORGANIZATION LINE SEQUENTIAL
009400                          FILE STATUS WS-ST-O-HOR.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800
009900 FD  ARQ-ALUNO
010000     LABEL RECORD STANDARD
010100     VALUE OF FILE-ID 'sampleData_AllStudents.csv'.
010200 01  REG-ARQ-ALUNO              PIC X(4000).
010300
010400 FD  ARQ-CURSO
010500     LABEL RECORD STANDARD
010600     VALUE OF FILE-ID 'sampleData_AllCourses.csv'.
010700 01  REG-ARQ-CURSO              PIC X(4000).
010800
010900 FD  ARQ-SALA
011000     LABEL RECORD STANDARD
011100     VALUE OF FILE-ID
011200         'sampleData_AllClassroomsAndTheirCapacities.csv'.
011300 01  REG-ARQ-SALA               PIC X(4000).
011400
011500 FD  ARQ-MATRIC
011600     LABEL RECORD STANDARD
011700     VALUE OF FILE-ID 'sampleData_AllAttendanceLists.csv'.
011800 01  REG-ARQ-MATRIC             PIC X(4000).
011900
012000 FD  ARQ-HORARIO
012100     LABEL RECORD STANDARD
012200     VALUE OF FILE-ID 'sampleData_slot_config.csv'.
012300 01  REG-ARQ-HORARIO            PIC X(4000).
012400
012500 FD  ALUGRD
012600     LABEL RECORD STANDARD
012700     VALUE OF FILE-ID 'ALUGRD.DAT'.
012800 01  REG-ALUGRD.
012900     05  ALUGRD-ID              PIC X(20).
013000     05  FILLER                 PIC X(10).
013100
013200 FD  DISGRD
013300     LABEL RECORD STANDARD
013400     VALUE OF FILE-ID 'DISGRD.DAT'.
013500 01  REG-DISGRD.
013600     05  DISGRD-COD             PIC X(20).
013700     05  FILLER                 PIC X(10).
013800
013900 FD  MATGRD
014000     LABEL RECORD STANDARD
014100     VALUE OF FILE-ID 'MATGRD.DAT'.
014200 01  REG-MATGRD.
014300     05  MATGRD-COD             PIC X(20).
014400     05  MATGRD-ALU             PIC X(20).
014500     05  FILLER                 PIC X(10).
014600
014700 FD  SALGRD
014800     LABEL RECORD STANDARD
014900     VALUE OF FILE-ID 'SALGRD.DAT'.
015000 01  REG-SALGRD.
015100     05  SALGRD-ID              PIC X(20).
015200     05  SALGRD-CAPAC           PIC 9(05).
015300     05  FILLER                 PIC X(10).
015400
015500 FD  HORGRD
015600     LABEL RECORD STANDARD
015700     VALUE OF FILE-ID 'HORGRD.DAT'.
015800 01  REG-HORGRD.
015900     05  HORGRD-DIA             PIC 9(03).
016000     05  HORGRD-FAIXA           PIC 9(03).
016100     05  HORGRD-DESC            PIC X(20).
016200     05  FILLER                 PIC X(10).
016300
016400 WORKING-STORAGE SECTION.
016500     COPY GPTABA.
016600     COPY GPTABD.
016700     COPY GPTABS.
016800     COPY GPTABH.
016850 77  WS-QTD-LINHAS-HOR          PIC 9(05) COMP VALUE ZEROS.
016900
017000 01  WS-ST-ALU                  PIC X(02) VALUE SPACES.
017100 01  WS-ST-CUR                  PIC X(02) VALUE SPACES.
017200 01  WS-ST-SAL                  PIC X(02) VALUE SPACES.
017300 01  WS-ST-MAT                  PIC X(02) VALUE SPACES.
017400 01  WS-ST-HOR                  PIC X(02) VALUE SPACES.
017500 01  WS-ST-O-ALU                PIC X(02) VALUE SPACES.
017600 01  WS-ST-O-DIS                PIC X(02) VALUE SPACES.
017700 01  WS-ST-O-MAT                PIC X(02) VALUE SPACES.
017800 01  WS-ST-O-SAL                PIC X(02) VALUE SPACES.
017900 01  WS-ST-O-HOR                PIC X(02) VALUE SPACES.
018000
018100 01  WS-LINHA-ALU               PIC X(4000).
018200 01  WS-LINHA-CUR               PIC X(4000).
018300 01  WS-LINHA-SAL               PIC X(4000).
018400 01  WS-LINHA-MAT               PIC X(4000).
018500 01  WS-LINHA-HOR               PIC X(4000).
018600
018700 01  WS-SWITCHES.
018800     05  WS-FIM-ALU             PIC X(01) VALUE 'N'.
018900         88  FIM-ALU                      VALUE 'S'.
019000     05  WS-FIM-CUR             PIC X(01) VALUE 'N'.
019100         88  FIM-CUR                      VALUE 'S'.
019200     05  WS-MAT-ESTADO          PIC X(01) VALUE 'C'.
019300         88  MAT-PROC-CODIGO              VALUE 'C'.
019400         88  MAT-PROC-ROL                 VALUE 'R'.
019500     05  WS-MAIS-TOKENS         PIC X(01) VALUE 'S'.
019600         88  MAIS-TOKENS                  VALUE 'S'.
019700         88  SEM-MAIS-TOKENS              VALUE 'N'.
019800
019900 01  WS-CONTADORES.
020000     05  WS-QTD-SALA-INVAL      PIC 9(05) COMP VALUE ZEROS.
020100     05  WS-IX-ALU              PIC 9(05) COMP VALUE ZEROS.
020200     05  WS-IX-DISC             PIC 9(05) COMP VALUE ZEROS.
020300     05  WS-IX-DISC-ACH         PIC 9(05) COMP VALUE ZEROS.
020400     05  WS-IX-SALA             PIC 9(05) COMP VALUE ZEROS.
020500     05  WS-IX-DIA              PIC 9(05) COMP VALUE ZEROS.
020600     05  WS-IX-FAIXA            PIC 9(05) COMP VALUE ZEROS.
020700     05  WS-PONTEIRO            PIC 9(05) COMP VALUE ZEROS.
020800     05  WS-CONT-CAMPO          PIC 9(02) COMP VALUE ZEROS.
020900     05  WS-LEAD-SP             PIC 9(05) COMP VALUE ZEROS.
021000     05  WS-IX-TRIM             PIC 9(05) COMP VALUE ZEROS.
021050     05  WS-TRAIL-SP            PIC 9(05) COMP VALUE ZEROS.
021070     05  WS-LEN-TRIM            PIC 9(05) COMP VALUE ZEROS.
021100
021200 01  WS-MAT-COD-ATUAL           PIC X(20).
021300 01  WS-TOKEN                   PIC X(30).
021400 01  WS-TOKEN-TRIM              PIC X(20).
021500
021600 01  WS-SALA-CAMPO-ID           PIC X(20).
021700 01  WS-SALA-CAMPO-CAP          PIC X(10).
021800 01  WS-SALA-CAP-TRIM           PIC X(10).
021900 01  WS-SALA-CAP-NUM            PIC 9(05).
022000
022100 01  WS-CAMPO-DIAS              PIC X(20).
022200 01  WS-CAMPO-DIAS-TRIM         PIC X(03).
022250 01  WS-NUM-DIAS                PIC 9(03) COMP VALUE ZEROS.
022300 01  WS-CAMPO-FAIXA             PIC X(20).
022400 01  WS-FAIXAS-TAB.
022500     05  WS-FAIXA-ITEM OCCURS 10 TIMES PIC X(20).
022550 01  WS-QTD-FAIXAS-DIA          PIC 9(03) COMP VALUE ZEROS.
022600
022700 PROCEDURE DIVISION.
022800
022900 0100-ABRE-ARQUIVOS.
023000     OPEN INPUT ARQ-ALUNO.
023100     IF WS-ST-ALU NOT = '00'
023200        DISPLAY 'GPIMPORT - ARQUIVO DE ALUNOS NAO ENCONTRADO'
023300        STOP RUN.
023400     OPEN INPUT ARQ-CURSO.
023500     IF WS-ST-CUR NOT = '00'
023600        DISPLAY 'GPIMPORT - ARQUIVO DE CURSOS NAO ENCONTRADO'
023700        CLOSE ARQ-ALUNO
023800        STOP RUN.
023900     OPEN INPUT ARQ-SALA.
024000     IF WS-ST-SAL NOT = '00'
024100        DISPLAY 'GPIMPORT - ARQUIVO DE SALAS NAO ENCONTRADO'
024200        CLOSE ARQ-ALUNO
024300        CLOSE ARQ-CURSO
024400        STOP RUN.
024500     OPEN INPUT ARQ-MATRIC.
024600     IF WS-ST-MAT NOT = '00'
024700        DISPLAY 'GPIMPORT - ARQUIVO DE CHAMADA NAO ENCONTRADO'
024800        CLOSE ARQ-ALUNO
024900        CLOSE ARQ-CURSO
025000        CLOSE ARQ-SALA
025100        STOP RUN.
025200     OPEN INPUT ARQ-HORARIO.
025300     IF WS-ST-HOR NOT = '00'
025400        DISPLAY 'GPIMPORT - ARQUIVO DE HORARIOS NAO ENCONTRADO'
025500        CLOSE ARQ-ALUNO
025600        CLOSE ARQ-CURSO
025700        CLOSE ARQ-SALA
025800        CLOSE ARQ-MATRIC
025900        STOP RUN.
026000     OPEN OUTPUT ALUGRD.
026100     OPEN OUTPUT DISGRD.
026200     OPEN OUTPUT MATGRD.
026300     OPEN OUTPUT SALGRD.
026400     OPEN OUTPUT HORGRD.
026500
026600 0200-CABECALHO-ALUNO.
026700     READ ARQ-ALUNO INTO WS-LINHA-ALU
026800         AT END MOVE 'S' TO WS-FIM-ALU.
026900
027000 0210-LER-ALUNOS.
027100     IF FIM-ALU
027200        GO TO 0290-FIM-ALUNOS.
027300     READ ARQ-ALUNO INTO WS-LINHA-ALU
027400         AT END
027500         MOVE 'S' TO WS-FIM-ALU
027600         GO TO 0290-FIM-ALUNOS.
027700     IF WS-LINHA-ALU = SPACES
027800        GO TO 0210-LER-ALUNOS.
027900     ADD 1 TO GP-QTD-ALUNOS.
028000     MOVE WS-LINHA-ALU TO GP-ALU-ID(GP-QTD-ALUNOS).
028100     MOVE GP-ALU-ID(GP-QTD-ALUNOS) TO ALUGRD-ID.
028200     WRITE REG-ALUGRD.
028300     GO TO 0210-LER-ALUNOS.
028400
028500 0290-FIM-ALUNOS. EXIT.
028600
028700 0300-CABECALHO-CURSO.
028800     READ ARQ-CURSO INTO WS-LINHA-CUR
028900         AT END MOVE 'S' TO WS-FIM-CUR.
029000
029100 0310-LER-CURSOS.
029200     IF FIM-CUR
029300        GO TO 0390-FIM-CURSOS.
029400     READ ARQ-CURSO INTO WS-LINHA-CUR
029500         AT END
029600         MOVE 'S' TO WS-FIM-CUR
029700         GO TO 0390-FIM-CURSOS.
029800     IF WS-LINHA-CUR = SPACES
029900        GO TO 0310-LER-CURSOS.
030000     ADD 1 TO GP-QTD-DISC.
030100     MOVE WS-LINHA-CUR TO GP-DISC-COD(GP-QTD-DISC).
030200     MOVE ZEROS TO GP-DISC-QTD-ALU(GP-QTD-DISC).
030300     MOVE GP-DISC-COD(GP-QTD-DISC) TO DISGRD-COD.
030400     WRITE REG-DISGRD.
030500     GO TO 0310-LER-CURSOS.
030600
030700 0390-FIM-CURSOS. EXIT.
030800
030900 0400-CABECALHO-SALA.
031000     READ ARQ-SALA INTO WS-LINHA-SAL
031100         AT END GO TO 0490-FIM-SALAS.
031200
031300 0410-LER-SALAS.
031400     READ ARQ-SALA INTO WS-LINHA-SAL
031500         AT END GO TO 0490-FIM-SALAS.
031600     IF WS-LINHA-SAL = SPACES
031700        GO TO 0410-LER-SALAS.
031800     MOVE SPACES TO WS-SALA-CAMPO-ID WS-SALA-CAMPO-CAP.
031900     MOVE 1 TO WS-PONTEIRO.
032000     MOVE ZEROS TO WS-CONT-CAMPO.
032100     UNSTRING WS-LINHA-SAL DELIMITED BY ';'
032200         INTO WS-SALA-CAMPO-ID WS-SALA-CAMPO-CAP
032300         WITH POINTER WS-PONTEIRO
032400         TALLYING IN WS-CONT-CAMPO.
032500     IF WS-CONT-CAMPO < 2
032600        ADD 1 TO WS-QTD-SALA-INVAL
032700        DISPLAY 'GPIMPORT - LINHA DE SALA INVALIDA IGNORADA: '
032800                WS-LINHA-SAL(1:60)
032900        GO TO 0410-LER-SALAS.
032920*    APARA ESPACOS A ESQUERDA E A DIREITA DO CAMPO - O UNSTRING
032940*    DEIXA O CAMPO JUSTIFICADO A ESQUERDA COM BRANCOS SOBRANDO A
032960*    DIREITA, E O TESTE IS NOT NUMERIC EXIGE TODAS AS POSICOES
032980*    PREENCHIDAS COM DIGITO (FC-0360).
033000     INSPECT WS-SALA-CAMPO-CAP TALLYING WS-LEAD-SP
033100         FOR LEADING SPACE.
033200     COMPUTE WS-IX-TRIM = WS-LEAD-SP + 1.
033300     IF WS-IX-TRIM <= 10
033320        MOVE ZEROS TO WS-TRAIL-SP
033340        INSPECT WS-SALA-CAMPO-CAP(WS-IX-TRIM:) TALLYING
033360            WS-TRAIL-SP FOR TRAILING SPACE
033380        COMPUTE WS-LEN-TRIM = (11 - WS-IX-TRIM) - WS-TRAIL-SP
033400        MOVE WS-SALA-CAMPO-CAP(WS-IX-TRIM:) TO WS-SALA-CAP-TRIM
033500     ELSE
033520        MOVE ZEROS TO WS-LEN-TRIM
033600        MOVE SPACES TO WS-SALA-CAP-TRIM.
033620     IF WS-LEN-TRIM = ZEROS
033640        ADD 1 TO WS-QTD-SALA-INVAL
033660        DISPLAY 'GPIMPORT - CAPACIDADE INVALIDA IGNORADA: '
033680                WS-LINHA-SAL(1:60)
033690        GO TO 0410-LER-SALAS.
033700     IF WS-SALA-CAP-TRIM(1:WS-LEN-TRIM) IS NOT NUMERIC
033800        ADD 1 TO WS-QTD-SALA-INVAL
033900        DISPLAY 'GPIMPORT - CAPACIDADE INVALIDA IGNORADA: '
034000                WS-LINHA-SAL(1:60)
034100        GO TO 0410-LER-SALAS.
034200     MOVE WS-SALA-CAP-TRIM(1:WS-LEN-TRIM) TO WS-SALA-CAP-NUM.
034300     ADD 1 TO GP-QTD-SALAS.
034400     MOVE WS-SALA-CAMPO-ID TO GP-SALA-ID(GP-QTD-SALAS).
034500     MOVE WS-SALA-CAP-NUM TO GP-SALA-CAPAC(GP-QTD-SALAS).
034600     MOVE WS-SALA-CAMPO-ID TO SALGRD-ID.
034700     MOVE WS-SALA-CAP-NUM  TO SALGRD-CAPAC.
034800     WRITE REG-SALGRD.
034900     GO TO 0410-LER-SALAS.
035000
035100 0490-FIM-SALAS. EXIT.
035200
035300*----------------------------------------------------------------
035400*  0500 - LEITURA DA LISTA DE CHAMADA (MATRICULA). FORMATO NAO
035500*  TABULAR: UMA LINHA 'CourseCode_xxx' SEGUIDA (APOS POSSIVEIS
035600*  LINHAS EM BRANCO) PELA LINHA DO ROL ENTRE COLCHETES. FC-0307.   FC-0307
035700*----------------------------------------------------------------
035800 0510-MATR-PROX-CODIGO.
035900     READ ARQ-MATRIC INTO WS-LINHA-MAT
036000         AT END GO TO 0590-FIM-MATR.
036100     IF WS-LINHA-MAT = SPACES
036200        GO TO 0510-MATR-PROX-CODIGO.
036300     IF WS-LINHA-MAT(1:11) NOT = 'CourseCode_'
036400        GO TO 0510-MATR-PROX-CODIGO.
036500     MOVE WS-LINHA-MAT TO WS-MAT-COD-ATUAL.
036600     GO TO 0520-MATR-PROX-ROL.
036700
036800 0520-MATR-PROX-ROL.
036900     READ ARQ-MATRIC INTO WS-LINHA-MAT
037000         AT END GO TO 0590-FIM-MATR.
037100     IF WS-LINHA-MAT = SPACES
037200        GO TO 0520-MATR-PROX-ROL.
037300     PERFORM 0530-LOCALIZA-DISC THRU 0530-EXIT.
037400     PERFORM 0540-DIVIDIR-ROL THRU 0540-EXIT.
037500     GO TO 0510-MATR-PROX-CODIGO.
037600
037700 0530-LOCALIZA-DISC.
037800     MOVE ZEROS TO WS-IX-DISC-ACH.
037900     PERFORM 0531-BUSCA-DISC THRU 0531-EXIT
038000         VARYING WS-IX-DISC FROM 1 BY 1
038100         UNTIL WS-IX-DISC > GP-QTD-DISC
038200            OR WS-IX-DISC-ACH NOT = ZEROS.
038300     IF WS-IX-DISC-ACH = ZEROS
038400        ADD 1 TO GP-QTD-DISC
038500        MOVE WS-MAT-COD-ATUAL TO GP-DISC-COD(GP-QTD-DISC)
038600        MOVE ZEROS TO GP-DISC-QTD-ALU(GP-QTD-DISC)
038700        MOVE GP-DISC-COD(GP-QTD-DISC) TO DISGRD-COD
038800        WRITE REG-DISGRD
038900        MOVE GP-QTD-DISC TO WS-IX-DISC-ACH.
039000 0530-EXIT. EXIT.
039100
039200 0531-BUSCA-DISC.
039300     IF GP-DISC-COD(WS-IX-DISC) = WS-MAT-COD-ATUAL
039400        MOVE WS-IX-DISC TO WS-IX-DISC-ACH.
039500 0531-EXIT. EXIT.
039600
039700 0540-DIVIDIR-ROL.
039800     INSPECT WS-LINHA-MAT REPLACING ALL '[' BY ' '
039900                                     ALL ']' BY ' '
040000                                     ALL '"' BY ' '.
040100     INSPECT WS-LINHA-MAT REPLACING ALL "'" BY ' '.
040200     MOVE 1 TO WS-PONTEIRO.
040300     MOVE 'S' TO WS-MAIS-TOKENS.
040400     PERFORM 0541-PROX-TOKEN THRU 0541-EXIT
040500         UNTIL WS-PONTEIRO > 4000
040600            OR SEM-MAIS-TOKENS.
040700 0540-EXIT. EXIT.
040800
040900 0541-PROX-TOKEN.
041000     MOVE SPACES TO WS-TOKEN.
041100     MOVE ZEROS TO WS-CONT-CAMPO.
041200     UNSTRING WS-LINHA-MAT DELIMITED BY ','
041300         INTO WS-TOKEN
041400         WITH POINTER WS-PONTEIRO
041500         TALLYING IN WS-CONT-CAMPO.
041600     IF WS-CONT-CAMPO = ZERO
041700        MOVE 'N' TO WS-MAIS-TOKENS
041800        GO TO 0541-EXIT.
041900     INSPECT WS-TOKEN TALLYING WS-LEAD-SP FOR LEADING SPACE.
042000     COMPUTE WS-IX-TRIM = WS-LEAD-SP + 1.
042100     IF WS-IX-TRIM <= 30
042200        MOVE WS-TOKEN(WS-IX-TRIM:) TO WS-TOKEN-TRIM
042300     ELSE
042400        MOVE SPACES TO WS-TOKEN-TRIM.
042500     IF WS-TOKEN-TRIM = SPACES
042600        GO TO 0541-EXIT.
042700     ADD 1 TO GP-DISC-QTD-ALU(WS-IX-DISC-ACH).
042800     MOVE WS-TOKEN-TRIM TO
042900         GP-DISC-ALU(WS-IX-DISC-ACH
043000                     GP-DISC-QTD-ALU(WS-IX-DISC-ACH)).
043100     MOVE GP-DISC-COD(WS-IX-DISC-ACH) TO MATGRD-COD.
043200     MOVE WS-TOKEN-TRIM TO MATGRD-ALU.
043300     WRITE REG-MATGRD.
043400 0541-EXIT. EXIT.
043500
043600 0590-FIM-MATR. EXIT.
043700
043800*----------------------------------------------------------------
043900*  0600 - GERACAO DA GRADE DE HORARIOS (SLOT GENERATOR). APENAS
044000*  A 1A LINHA UTIL (NAO BRANCO, NAO '#') DE sampleData_slot_
044100*  config.csv E USADA: CAMPO 1 = NUMDIAS, CAMPOS 2..N = FAIXAS.
044200*  GERA UM HORARIO POR (DIA, FAIXA), DIA-MAIOR / FAIXA-MENOR -
044300*  ESSA E TAMBEM A ORDEM DE BUSCA DO GERADOR DE GRADE (GPSCHED).
044400*----------------------------------------------------------------
044500 0610-HOR-PROX-LINHA.
044600     READ ARQ-HORARIO INTO WS-LINHA-HOR
044700         AT END GO TO 0690-FIM-HOR.
044750     ADD 1 TO WS-QTD-LINHAS-HOR.
044800     IF WS-LINHA-HOR = SPACES
044900        GO TO 0610-HOR-PROX-LINHA.
045000     IF WS-LINHA-HOR(1:1) = '#'
045100        GO TO 0610-HOR-PROX-LINHA.
045200
045300 0620-HOR-DIVIDIR.
045400     MOVE 1 TO WS-PONTEIRO.
045500     UNSTRING WS-LINHA-HOR DELIMITED BY ';'
045600         INTO WS-CAMPO-DIAS
045700         WITH POINTER WS-PONTEIRO.
045750*    APARA ESPACOS A ESQUERDA E A DIREITA - VIDE NOTA EM 0410-
045760*    LER-SALAS SOBRE O PREENCHIMENTO DEIXADO PELO UNSTRING
045770*    (FC-0360).
045800     INSPECT WS-CAMPO-DIAS TALLYING WS-LEAD-SP FOR LEADING SPACE.
045900     COMPUTE WS-IX-TRIM = WS-LEAD-SP + 1.
046000     IF WS-IX-TRIM <= 20
046020        MOVE ZEROS TO WS-TRAIL-SP
046040        INSPECT WS-CAMPO-DIAS(WS-IX-TRIM:) TALLYING
046060            WS-TRAIL-SP FOR TRAILING SPACE
046080        COMPUTE WS-LEN-TRIM = (21 - WS-IX-TRIM) - WS-TRAIL-SP
046100        MOVE WS-CAMPO-DIAS(WS-IX-TRIM:) TO WS-CAMPO-DIAS-TRIM
046200     ELSE
046220        MOVE ZEROS TO WS-LEN-TRIM
046300        MOVE SPACES TO WS-CAMPO-DIAS-TRIM.
046320     IF WS-LEN-TRIM = ZEROS OR WS-LEN-TRIM > 3
046340        DISPLAY 'GPIMPORT - CONFIG DE HORARIO SEM NUMDIAS VALIDO'
046360        GO TO 0690-FIM-HOR.
046400     IF WS-CAMPO-DIAS-TRIM(1:WS-LEN-TRIM) IS NOT NUMERIC
046500        DISPLAY 'GPIMPORT - CONFIG DE HORARIO SEM NUMDIAS VALIDO'
046600        GO TO 0690-FIM-HOR.
046700     MOVE WS-CAMPO-DIAS-TRIM(1:WS-LEN-TRIM) TO WS-NUM-DIAS.
046800     MOVE ZEROS TO WS-IX-FAIXA.
046900
047000 0630-HOR-PROX-FAIXA.
047100     MOVE SPACES TO WS-CAMPO-FAIXA.
047200     MOVE ZEROS TO WS-CONT-CAMPO.
047300     UNSTRING WS-LINHA-HOR DELIMITED BY ';'
047400         INTO WS-CAMPO-FAIXA
047500         WITH POINTER WS-PONTEIRO
047600         TALLYING IN WS-CONT-CAMPO.
047700     IF WS-CONT-CAMPO = ZERO
047800        GO TO 0640-HOR-GERAR.
047900     IF WS-CAMPO-FAIXA IS NOT GP-CLASSE-HORA
048000        DISPLAY 'GPIMPORT - FAIXA DE HORARIO SUSPEITA: '
048100                WS-CAMPO-FAIXA.
048200     ADD 1 TO WS-IX-FAIXA.
048300     MOVE WS-CAMPO-FAIXA TO WS-FAIXA-ITEM(WS-IX-FAIXA).
048400     IF WS-PONTEIRO < 4000
048500        GO TO 0630-HOR-PROX-FAIXA.
048600
048650*  WS-QTD-FAIXAS-DIA E WS-NUM-DIAS SAO CAMPOS NUMERICOS PROPRIOS
048660*  DESTE PARAGRAFO (VIDE FC-0354) - NAO CONFUNDIR COM A CONSTANTE
048670*  GP-MAX-FAIXAS-DIA DO COPY GPTABH, QUE E SO O LIMITE DA TABELA.
048700 0640-HOR-GERAR.
048800     MOVE WS-IX-FAIXA TO WS-QTD-FAIXAS-DIA.
048900     PERFORM 0641-HOR-GERAR-DIA THRU 0641-EXIT
049000         VARYING WS-IX-DIA FROM 1 BY 1
049100         UNTIL WS-IX-DIA > WS-NUM-DIAS.
049200     GO TO 0690-FIM-HOR.
049300
049400 0641-HOR-GERAR-DIA.
049500     PERFORM 0642-HOR-GERAR-FAIXA THRU 0642-EXIT
049600         VARYING WS-IX-FAIXA FROM 1 BY 1
049700         UNTIL WS-IX-FAIXA > WS-QTD-FAIXAS-DIA.
049800 0641-EXIT. EXIT.
049900
050000 0642-HOR-GERAR-FAIXA.
050100     ADD 1 TO GP-QTD-HORARIOS.
050200     MOVE WS-IX-DIA   TO GP-HOR-DIA(GP-QTD-HORARIOS).
050300     MOVE WS-IX-FAIXA TO GP-HOR-FAIXA(GP-QTD-HORARIOS).
050400     MOVE WS-FAIXA-ITEM(WS-IX-FAIXA)
050500                      TO GP-HOR-FAIXA-DESC(GP-QTD-HORARIOS).
050600     MOVE WS-IX-DIA   TO HORGRD-DIA.
050700     MOVE WS-IX-FAIXA TO HORGRD-FAIXA.
050800     MOVE WS-FAIXA-ITEM(WS-IX-FAIXA) TO HORGRD-DESC.
050900     WRITE REG-HORGRD.
051000 0642-EXIT. EXIT.
051100
051200 0690-FIM-HOR. EXIT.
051300
051400 0700-CONTAGEM.
051450     DISPLAY 'GPIMPORT - LINHAS LIDAS DO CONFIG.HOR...: '
051470             WS-QTD-LINHAS-HOR.
051500     DISPLAY 'GPIMPORT - DISCIPLINAS IMPORTADAS......: '
051600             GP-QTD-DISC.
051700     DISPLAY 'GPIMPORT - ALUNOS IMPORTADOS...........: '
051800             GP-QTD-ALUNOS.
051900     DISPLAY 'GPIMPORT - SALAS IMPORTADAS.............: '
052000             GP-QTD-SALAS.
052100     DISPLAY 'GPIMPORT - HORARIOS GERADOS.............: '
052200             GP-QTD-HORARIOS.
052300     IF WS-QTD-SALA-INVAL NOT = ZEROS
052400        DISPLAY 'GPIMPORT - LINHAS DE SALA IGNORADAS.....: '
052500                WS-QTD-SALA-INVAL.
052600
052700 0800-ENCERRA.
052800     CLOSE ARQ-ALUNO ARQ-CURSO ARQ-SALA ARQ-MATRIC ARQ-HORARIO.
052900     CLOSE ALUGRD DISGRD MATGRD SALGRD HORGRD.
053000     CHAIN 'GPSCHED.EXE'.
