000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GPSCHED-COB.
000300 AUTHOR.        ENZO A. MARTINS.
000400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN.  22/07/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - FESP / NPD.
000800*================================================================
000900*    SISTEMA - FACAD  /  MODULO GRADE DE PROVAS
001000*    ANALISTA        : ENZO 19 - JAMILE 26
001100*    PROGRAMADOR(A)  : ENZO 19 - JAMILE 26
001200*    FINALIDADE      : MONTAGEM DA GRADE DE PROVAS A PARTIR DOS
001300*                      ARQUIVOS DE TRABALHO GERADOS PELO GPIMPORT.
001400*                      ORDENA DISCIPLINAS (MAIOR ROL PRIMEIRO) E
001500*                      SALAS (MAIOR CAPACIDADE PRIMEIRO), TENTA
001600*                      ENCAIXAR CADA DISCIPLINA NO 1O HORARIO
001700*                      LIVRE (1A TENTATIVA QUE SERVIR, SEM BUSCA
001800*                      DE MELHOR ENCAIXE). SE ALGUMA DISCIPLINA
001900*                      NAO COUBER, TENTA AS 2 FLEXIBILIZACOES
002000*                      ISOLADAMENTE E AVISA QUAL(IS) RESOLVERIA(M)
002100*                      O IMPASSE - NESSE CASO NAO GRAVA PRVGRD.DAT
002200*                      NEM REPASSA O CONTROLE PARA A EXPORTACAO.
002300*    DATA            : 10/06/1999
002400*----------------------------------------------------------------
002500*    HISTORICO DE ALTERACOES
002600*    VRS    DATA          RESP  CHAMADO   DESCRICAO
002700*    0.1    22/07/1988    JPS             NUMERO DE PROGRAMA
002800*                                         RESERVADO (NAO USADO)
002900*    1.0    10/06/1999    EAM   FC-0301   IMPLANTACAO - ENCAIXE
003000*                                         SIMPLES POR ORDEM DE
003100*                                         CHEGADA NA TABELA
003200*    1.1    16/07/1999    EAM   FC-0310   INCLUIDO CRITERIO DE     FC-0310
003300*                                         ORDENACAO POR TAMANHO
003400*                                         DO ROL (MAIOR PRIMEIRO)
003500*    1.2    02/08/1999    JK    FC-0312   ALOCACAO DE SALAS POR    FC-0312
003600*                                         CAPACIDADE DECRESCENTE,
003700*                                         GULOSA (1AS Q COUBEREM)
003800*    1.3    20/09/1999    EAM   FC-0317   REGRA DE CONFLITO DE     FC-0317
003900*                                         SALA (0400-TESTA-
004000*                                         CONFLITO) - ANTES SO
004100*                                         HAVIA CONFLITO DE ALUNO
004200*    1.4    08/11/1999    JK    FC-0322   REGRA DE SLOTS           FC-0322
004300*                                         CONSECUTIVOS (2A METADE
004400*                                         DE 0400) E LIMITE DE 2
004500*                                         PROVAS/DIA (0470)
004600*    1.5    29/12/1999    EAM   FC-0327   VIRADA DO ANO 2000 -     FC-0327
004700*                                         GP-HOR-DIA E CONTADOR
004800*                                         DE DIA DE PROVA, NAO
004900*                                         DATA DE CALENDARIO;
005000*                                         CONFIRMADO SEM IMPACTO
005100*    1.6    18/02/2000    JK    FC-0334   MONTAGEM DAS 2           FC-0334
005200*                                         SUGESTOES DE
005300*                                         FLEXIBILIZACAO QUANDO A
005400*                                         GRADE NAO FECHA (0700)
005500*    1.7    03/05/2000    JK    FC-0340   REPASSE DE CONTROLE      FC-0340
005600*                                         PASSOU A SER POR CHAIN
005700*                                         PARA GPEXPORT.EXE
005800*    1.8    09/10/2000    EAM   FC-0348   ORDENACAO TROCADA PARA   FC-0348
005900*                                         INSERCAO ESTAVEL (EMPATE
006000*                                         MANTEM ORDEM DE CHEGADA)
006020*    1.9    21/04/2001    EAM   FC-0357   0320-TENTAR-SLOT E       FC-0357
006040*                                         0400-TESTA-CONFLITO
006060*                                         PASSARAM A USAR A CHAVE
006080*                                         COMBINADA WS-CUR-CHAVE-R
006090*                                         / GP-PROVA-CHAVE-R (UM
006095*                                         SO MOVE E UM SO IF NA
006097*                                         COMPARACAO DE SLOT IGUAL)
006100*================================================================
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS GP-CLASSE-HORA  IS "0" THRU "9", ":", "-", SPACE
006800     UPSI-0 ON  STATUS IS GP-UPSI-VERBOSO-ON
006900     UPSI-0 OFF STATUS IS GP-UPSI-VERBOSO-OFF.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT ALUGRD  ASSIGN TO DISK
007400                     ORGANIZATION LINE SEQUENTIAL
007500                     FILE STATUS WS-ST-ALU.
007600     SELECT DISGRD  ASSIGN TO DISK
007700                     ORGANIZATION LINE SEQUENTIAL
007800                     FILE STATUS WS-ST-DIS.
007900     SELECT MATGRD  ASSIGN TO DISK
008000                     ORGANIZATION LINE SEQUENTIAL
008100                     FILE STATUS WS-ST-MAT.
008200     SELECT SALGRD  ASSIGN TO DISK
008300                     ORGANIZATION LINE SEQUENTIAL
008400                     FILE STATUS WS-ST-SAL.
008500     SELECT HORGRD  ASSIGN TO DISK
008600                     ORGANIZATION LINE SEQUENTIAL
008700                     FILE STATUS WS-ST-HOR.
008800     SELECT PRVGRD  ASSIGN TO DISK
008900                     ORGANIZATION LINE SEQUENTIAL
009000                     FILE STATUS WS-ST-PRV.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500 FD  ALUGRD
009600     LABEL RECORD STANDARD
009700     VALUE OF FILE-ID 'ALUGRD.DAT'.
009800 01  REG-ALUGRD.
009900     05  ALUGRD-ID              PIC X(20).
010000     05  FILLER                 PIC X(10).
010100
010200 FD  DISGRD
010300     LABEL RECORD STANDARD
010400     VALUE OF FILE-ID 'DISGRD.DAT'.
010500 01  REG-DISGRD.
010600     05  DISGRD-COD             PIC X(20).
010700     05  FILLER                 PIC X(10).
010800
010900 FD  MATGRD
011000     LABEL RECORD STANDARD
011100     VALUE OF FILE-ID 'MATGRD.DAT'.
011200 01  REG-MATGRD.
011300     05  MATGRD-COD             PIC X(20).
011400     05  MATGRD-ALU             PIC X(20).
011500     05  FILLER                 PIC X(10).
011600
011700 FD  SALGRD
011800     LABEL RECORD STANDARD
011900     VALUE OF FILE-ID 'SALGRD.DAT'.
012000 01  REG-SALGRD.
012100     05  SALGRD-ID              PIC X(20).
012200     05  SALGRD-CAPAC           PIC 9(05).
012300     05  FILLER                 PIC X(10).
012400
012500 FD  HORGRD
012600     LABEL RECORD STANDARD
012700     VALUE OF FILE-ID 'HORGRD.DAT'.
012800 01  REG-HORGRD.
012900     05  HORGRD-DIA             PIC 9(03).
013000     05  HORGRD-FAIXA           PIC 9(03).
013100     05  HORGRD-DESC            PIC X(20).
013200     05  FILLER                 PIC X(10).
013300
013400 FD  PRVGRD
013500     LABEL RECORD STANDARD
013600     VALUE OF FILE-ID 'PRVGRD.DAT'.
013700 01  REG-PRVGRD.
013800     05  PRVGRD-COD             PIC X(20).
013900     05  PRVGRD-DIA             PIC 9(03).
014000     05  PRVGRD-FAIXA           PIC 9(03).
014100     05  PRVGRD-DESC            PIC X(20).
014200     05  PRVGRD-QTD-SALAS       PIC 9(03).
014300     05  PRVGRD-SALA OCCURS 20 TIMES
014400                                PIC X(20).
014500     05  FILLER                 PIC X(10).
014600
014700 WORKING-STORAGE SECTION.
014800     COPY GPTABA.
014900     COPY GPTABD.
015000     COPY GPTABS.
015100     COPY GPTABH.
015200     COPY GPTABP.
015300
015400 01  WS-ST-ALU                  PIC X(02) VALUE SPACES.
015500 01  WS-ST-DIS                  PIC X(02) VALUE SPACES.
015600 01  WS-ST-MAT                  PIC X(02) VALUE SPACES.
015700 01  WS-ST-SAL                  PIC X(02) VALUE SPACES.
015800 01  WS-ST-HOR                  PIC X(02) VALUE SPACES.
015900 01  WS-ST-PRV                  PIC X(02) VALUE SPACES.
016000
016100 01  WS-ORDEM-DISC.
016200     05  GP-ORDEM-DISC OCCURS 150 TIMES    PIC 9(05) COMP.
016300 01  WS-ORDEM-SALA.
016400     05  GP-ORDEM-SALA OCCURS 60 TIMES     PIC 9(05) COMP.
016500 01  WS-PROVA-DISC-IX.
016600     05  WS-PROVA-DISC-IX-EL OCCURS 150 TIMES
016700                                PIC 9(05) COMP.
016800
016900 01  WS-CHAVES-TRABALHO.
017000     05  WS-IX-ORDEM            PIC 9(05) COMP VALUE ZEROS.
017100     05  WS-ORDEM-TMP           PIC 9(05) COMP VALUE ZEROS.
017200     05  WS-CHAVE-TMP           PIC 9(07) COMP VALUE ZEROS.
017300     05  WS-J                   PIC 9(05) COMP VALUE ZEROS.
017400     05  WS-J2                  PIC 9(05) COMP VALUE ZEROS.
017500
017600 01  WS-INDICES.
017700     05  WS-IX-ORDEM-DISC       PIC 9(05) COMP VALUE ZEROS.
017800     05  WS-IX-ORDEM-SALA       PIC 9(05) COMP VALUE ZEROS.
017900     05  WS-IX-HOR              PIC 9(05) COMP VALUE ZEROS.
018000     05  WS-IX-PROVA            PIC 9(05) COMP VALUE ZEROS.
018100     05  WS-IX-SALA             PIC 9(05) COMP VALUE ZEROS.
018200     05  WS-IX-SALA-CMP         PIC 9(05) COMP VALUE ZEROS.
018300     05  WS-IX-SALA-ATUAL       PIC 9(05) COMP VALUE ZEROS.
018400     05  WS-CMP-PROVA-IX        PIC 9(05) COMP VALUE ZEROS.
018500     05  WS-IX-ROL-A            PIC 9(05) COMP VALUE ZEROS.
018600     05  WS-IX-ROL-B            PIC 9(05) COMP VALUE ZEROS.
018700     05  WS-CUR-DISC-IX         PIC 9(05) COMP VALUE ZEROS.
018800     05  WS-CMP-DISC-A          PIC 9(05) COMP VALUE ZEROS.
018900     05  WS-CMP-DISC-B          PIC 9(05) COMP VALUE ZEROS.
019000     05  WS-CUR-CHAVE.
019050         10  WS-CUR-DIA         PIC 9(03) VALUE ZEROS.
019100         10  WS-CUR-FAIXA       PIC 9(03) VALUE ZEROS.
019150     05  WS-CUR-CHAVE-R REDEFINES WS-CUR-CHAVE
019170                                 PIC 9(06).
019200     05  WS-DIF-FAIXA           PIC S9(03) COMP VALUE ZEROS.
019300     05  WS-NECESSARIO          PIC 9(07) COMP VALUE ZEROS.
019400     05  WS-CONT-EXAMES-DIA     PIC 9(03) COMP VALUE ZEROS.
019500
019600 01  WS-CANDIDATO-SALA.
019700     05  WS-CAND-QTD-SALAS      PIC 9(03) COMP VALUE ZEROS.
019800     05  WS-CAND-CAP-TOTAL      PIC 9(07) COMP VALUE ZEROS.
019900     05  WS-CAND-SALA OCCURS 20 TIMES        PIC X(20).
020000
020100 01  WS-SINALIZADORES.
020200     05  WS-SUCESSO             PIC X(01) VALUE 'N'.
020300     05  WS-SALA-OK             PIC X(01) VALUE 'N'.
020400     05  WS-SLOT-OK             PIC X(01) VALUE 'N'.
020500     05  WS-CURSO-ALOCADO       PIC X(01) VALUE 'N'.
020600     05  WS-INTERSECTA          PIC X(01) VALUE 'N'.
020700     05  WS-INTERSECTA-SALA     PIC X(01) VALUE 'N'.
020800     05  WS-REGRA4-OK           PIC X(01) VALUE 'S'.
020900     05  WS-ALUNO-NO-ROL        PIC X(01) VALUE 'N'.
021000     05  WS-RELAX-CONSEC        PIC X(01) VALUE 'N'.
021100     05  WS-RELAX-3POR-DIA      PIC X(01) VALUE 'N'.
021200
021300 01  WS-DISC-SEM-VAGA           PIC X(20) VALUE SPACES.
021400 01  WS-MAT-COD-BUSCA           PIC X(20) VALUE SPACES.
021500 01  WS-QTD-SUGESTOES           PIC 9(01) COMP VALUE ZEROS.
021600
021700 PROCEDURE DIVISION.
021800
021900 0000-CONTROLE.
022000     PERFORM 0100-ABRIR-E-CARREGAR THRU 0100-EXIT.
022100     PERFORM 0200-ORDENAR         THRU 0200-EXIT.
022200     MOVE 'N' TO WS-RELAX-CONSEC.
022300     MOVE 'N' TO WS-RELAX-3POR-DIA.
022400     MOVE ZEROS TO GP-QTD-PROVAS.
022500     PERFORM 0300-GERAR-GRADE     THRU 0300-EXIT.
022600     IF WS-SUCESSO = 'S'
022700        PERFORM 0385-GRAVAR-PRVGRD THRU 0385-EXIT
022800        DISPLAY 'GPSCHED - GRADE FECHADA - '
022900                GP-QTD-PROVAS ' PROVA(S) ALOCADA(S)'
023000        CHAIN 'GPEXPORT.EXE'
023100     ELSE
023200        DISPLAY 'GPSCHED - SEM HORARIO VIAVEL PARA A DISCIPLINA '
023300                WS-DISC-SEM-VAGA
023400        PERFORM 0700-SUGESTOES   THRU 0700-EXIT
023500        CLOSE ALUGRD DISGRD MATGRD SALGRD HORGRD
023600        STOP RUN.
023700
023800*----------------------------------------------------------------
023900*  0100 - CARGA DAS TABELAS EM MEMORIA A PARTIR DOS ARQUIVOS DE
024000*  TRABALHO GRAVADOS PELO GPIMPORT. O CHAIN NAO PRESERVA MEMORIA
024100*  DE PROGRAMA PARA PROGRAMA, POR ISSO TUDO E RELIDO AQUI.
024200*----------------------------------------------------------------
024300 0100-ABRIR-E-CARREGAR.
024400     OPEN INPUT ALUGRD DISGRD MATGRD SALGRD HORGRD.
024500     PERFORM 0110-LER-ALUGRD THRU 0110-EXIT.
024600     PERFORM 0120-LER-DISGRD THRU 0120-EXIT.
024700     PERFORM 0130-LER-MATGRD THRU 0130-EXIT.
024800     PERFORM 0140-LER-SALGRD THRU 0140-EXIT.
024900     PERFORM 0150-LER-HORGRD THRU 0150-EXIT.
025000     CLOSE ALUGRD DISGRD MATGRD SALGRD HORGRD.
025100 0100-EXIT. EXIT.
025200
025300 0110-LER-ALUGRD.
025400     READ ALUGRD
025500         AT END GO TO 0110-EXIT.
025600     ADD 1 TO GP-QTD-ALUNOS.
025700     MOVE ALUGRD-ID TO GP-ALU-ID(GP-QTD-ALUNOS).
025800     GO TO 0110-LER-ALUGRD.
025900 0110-EXIT. EXIT.
026000
026100 0120-LER-DISGRD.
026200     READ DISGRD
026300         AT END GO TO 0120-EXIT.
026400     ADD 1 TO GP-QTD-DISC.
026500     MOVE DISGRD-COD TO GP-DISC-COD(GP-QTD-DISC).
026600     MOVE ZEROS TO GP-DISC-QTD-ALU(GP-QTD-DISC).
026700     GO TO 0120-LER-DISGRD.
026800 0120-EXIT. EXIT.
026900
027000 0130-LER-MATGRD.
027100     READ MATGRD
027200         AT END GO TO 0130-EXIT.
027300     MOVE MATGRD-COD TO WS-MAT-COD-BUSCA.
027400     MOVE ZEROS TO WS-CMP-DISC-B.
027500     PERFORM 0131-ACHAR-DISC THRU 0131-EXIT
027600         VARYING WS-IX-ORDEM-DISC FROM 1 BY 1
027700         UNTIL WS-IX-ORDEM-DISC > GP-QTD-DISC
027800            OR WS-CMP-DISC-B NOT = ZEROS.
027900     IF WS-CMP-DISC-B NOT = ZEROS
028000        ADD 1 TO GP-DISC-QTD-ALU(WS-CMP-DISC-B)
028100        MOVE MATGRD-ALU TO
028200            GP-DISC-ALU(WS-CMP-DISC-B
028300                        GP-DISC-QTD-ALU(WS-CMP-DISC-B)).
028400     GO TO 0130-LER-MATGRD.
028500 0130-EXIT. EXIT.
028600
028700 0131-ACHAR-DISC.
028800     IF GP-DISC-COD(WS-IX-ORDEM-DISC) = WS-MAT-COD-BUSCA
028900        MOVE WS-IX-ORDEM-DISC TO WS-CMP-DISC-B.
029000 0131-EXIT. EXIT.
029100
029200 0140-LER-SALGRD.
029300     READ SALGRD
029400         AT END GO TO 0140-EXIT.
029500     ADD 1 TO GP-QTD-SALAS.
029600     MOVE SALGRD-ID    TO GP-SALA-ID(GP-QTD-SALAS).
029700     MOVE SALGRD-CAPAC TO GP-SALA-CAPAC(GP-QTD-SALAS).
029800     GO TO 0140-LER-SALGRD.
029900 0140-EXIT. EXIT.
030000
030100 0150-LER-HORGRD.
030200     READ HORGRD
030300         AT END GO TO 0150-EXIT.
030400     IF HORGRD-DESC IS NOT GP-CLASSE-HORA
030500        DISPLAY 'GPSCHED - FAIXA DE HORARIO SUSPEITA: '
030600                HORGRD-DESC.
030700     ADD 1 TO GP-QTD-HORARIOS.
030800     MOVE HORGRD-DIA   TO GP-HOR-DIA(GP-QTD-HORARIOS).
030900     MOVE HORGRD-FAIXA TO GP-HOR-FAIXA(GP-QTD-HORARIOS).
031000     MOVE HORGRD-DESC  TO GP-HOR-FAIXA-DESC(GP-QTD-HORARIOS).
031100     GO TO 0150-LER-HORGRD.
031200 0150-EXIT. EXIT.
031300
031400*----------------------------------------------------------------
031500*  0200 - ORDENACAO ESTAVEL POR INSERCAO: DISCIPLINAS DECRESCENTE
031600*  POR TAMANHO DE ROL, SALAS DECRESCENTE POR CAPACIDADE. EMPATE
031700*  MANTEM A ORDEM DE CHEGADA NA TABELA (FC-0348).                  FC-0348
031800*----------------------------------------------------------------
031900 0200-ORDENAR.
032000     PERFORM 0210-INIT-ORDEM-DISC THRU 0210-EXIT
032100         VARYING WS-IX-ORDEM FROM 1 BY 1
032200         UNTIL WS-IX-ORDEM > GP-QTD-DISC.
032300     IF GP-QTD-DISC > 1
032400        PERFORM 0220-INSERIR-DISC THRU 0220-EXIT
032500            VARYING WS-IX-ORDEM FROM 2 BY 1
032600            UNTIL WS-IX-ORDEM > GP-QTD-DISC.
032700     PERFORM 0230-INIT-ORDEM-SALA THRU 0230-EXIT
032800         VARYING WS-IX-ORDEM FROM 1 BY 1
032900         UNTIL WS-IX-ORDEM > GP-QTD-SALAS.
033000     IF GP-QTD-SALAS > 1
033100        PERFORM 0240-INSERIR-SALA THRU 0240-EXIT
033200            VARYING WS-IX-ORDEM FROM 2 BY 1
033300            UNTIL WS-IX-ORDEM > GP-QTD-SALAS.
033400 0200-EXIT. EXIT.
033500
033600 0210-INIT-ORDEM-DISC.
033700     MOVE WS-IX-ORDEM TO GP-ORDEM-DISC(WS-IX-ORDEM).
033800 0210-EXIT. EXIT.
033900
034000 0220-INSERIR-DISC.
034100     MOVE GP-ORDEM-DISC(WS-IX-ORDEM)    TO WS-ORDEM-TMP.
034200     MOVE GP-DISC-QTD-ALU(WS-ORDEM-TMP) TO WS-CHAVE-TMP.
034300     COMPUTE WS-J = WS-IX-ORDEM - 1.
034400     PERFORM 0221-DESLOC-DISC THRU 0221-EXIT
034500         UNTIL WS-J < 1
034600            OR GP-DISC-QTD-ALU(GP-ORDEM-DISC(WS-J)) >=
034700               WS-CHAVE-TMP.
034800     COMPUTE WS-J2 = WS-J + 1.
034900     MOVE WS-ORDEM-TMP TO GP-ORDEM-DISC(WS-J2).
035000 0220-EXIT. EXIT.
035100
035200 0221-DESLOC-DISC.
035300     MOVE GP-ORDEM-DISC(WS-J) TO GP-ORDEM-DISC(WS-J + 1).
035400     SUBTRACT 1 FROM WS-J.
035500 0221-EXIT. EXIT.
035600
035700 0230-INIT-ORDEM-SALA.
035800     MOVE WS-IX-ORDEM TO GP-ORDEM-SALA(WS-IX-ORDEM).
035900 0230-EXIT. EXIT.
036000
036100 0240-INSERIR-SALA.
036200     MOVE GP-ORDEM-SALA(WS-IX-ORDEM)       TO WS-ORDEM-TMP.
036300     MOVE GP-SALA-CAPAC-R(WS-ORDEM-TMP)    TO WS-CHAVE-TMP.
036400     COMPUTE WS-J = WS-IX-ORDEM - 1.
036500     PERFORM 0241-DESLOC-SALA THRU 0241-EXIT
036600         UNTIL WS-J < 1
036700            OR GP-SALA-CAPAC-R(GP-ORDEM-SALA(WS-J)) >=
036800               WS-CHAVE-TMP.
036900     COMPUTE WS-J2 = WS-J + 1.
037000     MOVE WS-ORDEM-TMP TO GP-ORDEM-SALA(WS-J2).
037100 0240-EXIT. EXIT.
037200
037300 0241-DESLOC-SALA.
037400     MOVE GP-ORDEM-SALA(WS-J) TO GP-ORDEM-SALA(WS-J + 1).
037500     SUBTRACT 1 FROM WS-J.
037600 0241-EXIT. EXIT.
037700
037800*----------------------------------------------------------------
037900*  0300 - MONTAGEM DA GRADE. REEXECUTAVEL (CHAMADA DE NOVO, DO
038000*  ZERO, PELAS TENTATIVAS DE FLEXIBILIZACAO EM 0700) - POR ISSO
038100*  GP-QTD-PROVAS E ZERADO PELO CHAMADOR ANTES DE CADA CHAMADA.
038200*----------------------------------------------------------------
038300 0300-GERAR-GRADE.
038400     MOVE 'S' TO WS-SUCESSO.
038500     PERFORM 0310-TENTAR-CURSO THRU 0310-EXIT
038600         VARYING WS-IX-ORDEM-DISC FROM 1 BY 1
038700         UNTIL WS-IX-ORDEM-DISC > GP-QTD-DISC
038800            OR WS-SUCESSO = 'N'.
038900 0300-EXIT. EXIT.
039000
039100 0310-TENTAR-CURSO.
039200     MOVE GP-ORDEM-DISC(WS-IX-ORDEM-DISC)    TO WS-CUR-DISC-IX.
039300     MOVE GP-DISC-QTD-ALU(WS-CUR-DISC-IX)    TO WS-NECESSARIO.
039400     MOVE 'N' TO WS-CURSO-ALOCADO.
039500     PERFORM 0320-TENTAR-SLOT THRU 0320-EXIT
039600         VARYING WS-IX-HOR FROM 1 BY 1
039700         UNTIL WS-IX-HOR > GP-QTD-HORARIOS
039800            OR WS-CURSO-ALOCADO = 'S'.
039900     IF WS-CURSO-ALOCADO = 'N'
040000        MOVE 'N' TO WS-SUCESSO
040100        MOVE GP-DISC-COD(WS-CUR-DISC-IX) TO WS-DISC-SEM-VAGA.
040200 0310-EXIT. EXIT.
040300
040400 0320-TENTAR-SLOT.
040450*  MOVE UNICO VIA CHAVE COMBINADA - VIDE FC-0357 / COPY GPTABH.
040500     MOVE GP-HOR-CHAVE-R(WS-IX-HOR) TO WS-CUR-CHAVE-R.
040700     PERFORM 0350-ALOCAR-SALA THRU 0350-EXIT.
040800     IF WS-SALA-OK = 'N'
040900        GO TO 0320-EXIT.
041000     MOVE 'S' TO WS-SLOT-OK.
041100     PERFORM 0400-TESTA-CONFLITO THRU 0400-EXIT
041200         VARYING WS-IX-PROVA FROM 1 BY 1
041300         UNTIL WS-IX-PROVA > GP-QTD-PROVAS
041400            OR WS-SLOT-OK = 'N'.
041500     IF WS-SLOT-OK = 'N'
041600        GO TO 0320-EXIT.
041700     IF WS-RELAX-3POR-DIA = 'N'
041800        PERFORM 0470-TESTA-REGRA4 THRU 0470-EXIT
041900        IF WS-REGRA4-OK = 'N'
042000           GO TO 0320-EXIT.
042100     PERFORM 0380-GRAVAR-PROVA THRU 0380-EXIT.
042200     MOVE 'S' TO WS-CURSO-ALOCADO.
042300 0320-EXIT. EXIT.
042400
042500*----------------------------------------------------------------
042600*  0350 - ALOCACAO GULOSA DE SALAS: MAIORES PRIMEIRO, PARA NA
042700*  1A COMBINACAO QUE COBRIR O ROL (FC-0312 / BUSINESS RULES).      FC-0312
042800*----------------------------------------------------------------
042900 0350-ALOCAR-SALA.
043000     MOVE ZEROS TO WS-CAND-QTD-SALAS WS-CAND-CAP-TOTAL.
043100     MOVE 'N' TO WS-SALA-OK.
043200     PERFORM 0351-ALOCAR-SALA-1 THRU 0351-EXIT
043300         VARYING WS-IX-ORDEM-SALA FROM 1 BY 1
043400         UNTIL WS-IX-ORDEM-SALA > GP-QTD-SALAS
043500            OR WS-CAND-CAP-TOTAL >= WS-NECESSARIO.
043600     IF WS-CAND-CAP-TOTAL >= WS-NECESSARIO
043700        MOVE 'S' TO WS-SALA-OK.
043800 0350-EXIT. EXIT.
043900
044000 0351-ALOCAR-SALA-1.
044100     MOVE GP-ORDEM-SALA(WS-IX-ORDEM-SALA) TO WS-IX-SALA-ATUAL.
044200     ADD 1 TO WS-CAND-QTD-SALAS.
044300     MOVE GP-SALA-ID(WS-IX-SALA-ATUAL)
044400         TO WS-CAND-SALA(WS-CAND-QTD-SALAS).
044500     ADD GP-SALA-CAPAC(WS-IX-SALA-ATUAL) TO WS-CAND-CAP-TOTAL.
044600 0351-EXIT. EXIT.
044700
044800*----------------------------------------------------------------
044900*  0400 - TESTE DE CONFLITO DO CANDIDATO CONTRA CADA PROVA JA
045000*  ALOCADA. REGRAS 1 E 2 CORTAM NA HORA (MESMO HORARIO + ROL OU
045100*  SALA EM COMUM); REGRA 3 (SLOT CONSECUTIVO) SO E TESTADA SE 1
045200*  E 2 NAO PEGARAM NESTA PROVA, E TAMBEM CORTA A COMPARACAO -
045300*  VIDE BUSINESS RULES DA ESPECIFICACAO.
045400*----------------------------------------------------------------
045500 0400-TESTA-CONFLITO.
045550*  COMPARACAO DE SLOT IGUAL VIA CHAVE COMBINADA (FC-0357) - UM SO
045560*  IF EM VEZ DE DOIS, VIDE COPY GPTABP / COPY GPTABH.
045600     MOVE WS-IX-PROVA TO WS-CMP-PROVA-IX.
045700     IF GP-PROVA-CHAVE-R(WS-IX-PROVA) = WS-CUR-CHAVE-R
045900        MOVE WS-CUR-DISC-IX TO WS-CMP-DISC-A
046000        MOVE WS-PROVA-DISC-IX-EL(WS-IX-PROVA) TO WS-CMP-DISC-B
046100        PERFORM 0450-ROSTER-INTERSECTA THRU 0450-EXIT
046200        IF WS-INTERSECTA = 'S'
046300           MOVE 'N' TO WS-SLOT-OK
046400           GO TO 0400-EXIT
046500        END-IF
046600        PERFORM 0460-SALAS-INTERSECTAM THRU 0460-EXIT
046700        IF WS-INTERSECTA-SALA = 'S'
046800           MOVE 'N' TO WS-SLOT-OK
046900           GO TO 0400-EXIT
047000        END-IF
047100     END-IF.
047200     IF WS-RELAX-CONSEC = 'N'
047300        AND GP-PROVA-DIA(WS-IX-PROVA) = WS-CUR-DIA
047400        COMPUTE WS-DIF-FAIXA =
047500            GP-PROVA-FAIXA(WS-IX-PROVA) - WS-CUR-FAIXA
047600        IF WS-DIF-FAIXA = 1 OR WS-DIF-FAIXA = -1
047700           MOVE WS-CUR-DISC-IX TO WS-CMP-DISC-A
047800           MOVE WS-PROVA-DISC-IX-EL(WS-IX-PROVA) TO WS-CMP-DISC-B
047900           PERFORM 0450-ROSTER-INTERSECTA THRU 0450-EXIT
048000           IF WS-INTERSECTA = 'S'
048100              MOVE 'N' TO WS-SLOT-OK
048200           END-IF
048300        END-IF
048400     END-IF.
048500 0400-EXIT. EXIT.
048600
048700 0450-ROSTER-INTERSECTA.
048800     MOVE 'N' TO WS-INTERSECTA.
048900     PERFORM 0451-ROSTER-INT-A THRU 0451-EXIT
049000         VARYING WS-IX-ROL-A FROM 1 BY 1
049100         UNTIL WS-IX-ROL-A > GP-DISC-QTD-ALU(WS-CMP-DISC-A)
049200            OR WS-INTERSECTA = 'S'.
049300 0450-EXIT. EXIT.
049400
049500 0451-ROSTER-INT-A.
049600     PERFORM 0452-ROSTER-INT-B THRU 0452-EXIT
049700         VARYING WS-IX-ROL-B FROM 1 BY 1
049800         UNTIL WS-IX-ROL-B > GP-DISC-QTD-ALU(WS-CMP-DISC-B)
049900            OR WS-INTERSECTA = 'S'.
050000 0451-EXIT. EXIT.
050100
050200 0452-ROSTER-INT-B.
050300     IF GP-DISC-ALU(WS-CMP-DISC-A WS-IX-ROL-A) =
050400        GP-DISC-ALU(WS-CMP-DISC-B WS-IX-ROL-B)
050500        MOVE 'S' TO WS-INTERSECTA.
050600 0452-EXIT. EXIT.
050700
050800 0460-SALAS-INTERSECTAM.
050900     MOVE 'N' TO WS-INTERSECTA-SALA.
051000     PERFORM 0461-SALAS-INT-A THRU 0461-EXIT
051100         VARYING WS-IX-SALA FROM 1 BY 1
051200         UNTIL WS-IX-SALA > WS-CAND-QTD-SALAS
051300            OR WS-INTERSECTA-SALA = 'S'.
051400 0460-EXIT. EXIT.
051500
051600 0461-SALAS-INT-A.
051700     PERFORM 0462-SALAS-INT-B THRU 0462-EXIT
051800         VARYING WS-IX-SALA-CMP FROM 1 BY 1
051900         UNTIL WS-IX-SALA-CMP >
052000               GP-PROVA-QTD-SALAS(WS-CMP-PROVA-IX)
052100            OR WS-INTERSECTA-SALA = 'S'.
052200 0461-EXIT. EXIT.
052300
052400 0462-SALAS-INT-B.
052500     IF WS-CAND-SALA(WS-IX-SALA) =
052600        GP-PROVA-SALA(WS-CMP-PROVA-IX WS-IX-SALA-CMP)
052700        MOVE 'S' TO WS-INTERSECTA-SALA.
052800 0462-EXIT. EXIT.
052900
053000*----------------------------------------------------------------
053100*  0470 - LIMITE DE 2 PROVAS/DIA POR ALUNO (FC-0322).              FC-0322
053200*----------------------------------------------------------------
053300 0470-TESTA-REGRA4.
053400     MOVE 'S' TO WS-REGRA4-OK.
053500     PERFORM 0471-REGRA4-ALUNO THRU 0471-EXIT
053600         VARYING WS-IX-ROL-A FROM 1 BY 1
053700         UNTIL WS-IX-ROL-A > GP-DISC-QTD-ALU(WS-CUR-DISC-IX)
053800            OR WS-REGRA4-OK = 'N'.
053900 0470-EXIT. EXIT.
054000
054100 0471-REGRA4-ALUNO.
054200     MOVE ZEROS TO WS-CONT-EXAMES-DIA.
054300     PERFORM 0472-REGRA4-CONTA THRU 0472-EXIT
054400         VARYING WS-IX-PROVA FROM 1 BY 1
054500         UNTIL WS-IX-PROVA > GP-QTD-PROVAS.
054600     IF WS-CONT-EXAMES-DIA >= 2
054700        MOVE 'N' TO WS-REGRA4-OK.
054800 0471-EXIT. EXIT.
054900
055000 0472-REGRA4-CONTA.
055100     IF GP-PROVA-DIA(WS-IX-PROVA) = WS-CUR-DIA
055200        MOVE WS-PROVA-DISC-IX-EL(WS-IX-PROVA) TO WS-CMP-DISC-B
055300        MOVE 'N' TO WS-ALUNO-NO-ROL
055400        PERFORM 0473-REGRA4-BUSCA THRU 0473-EXIT
055500            VARYING WS-IX-ROL-B FROM 1 BY 1
055600            UNTIL WS-IX-ROL-B > GP-DISC-QTD-ALU(WS-CMP-DISC-B)
055700               OR WS-ALUNO-NO-ROL = 'S'
055800        IF WS-ALUNO-NO-ROL = 'S'
055900           ADD 1 TO WS-CONT-EXAMES-DIA.
056000 0472-EXIT. EXIT.
056100
056200 0473-REGRA4-BUSCA.
056300     IF GP-DISC-ALU(WS-CUR-DISC-IX WS-IX-ROL-A) =
056400        GP-DISC-ALU(WS-CMP-DISC-B  WS-IX-ROL-B)
056500        MOVE 'S' TO WS-ALUNO-NO-ROL.
056600 0473-EXIT. EXIT.
056700
056800*----------------------------------------------------------------
056900*  0380 - GRAVA A PROVA ALOCADA NA TABELA EM MEMORIA (GPTABP).
057000*----------------------------------------------------------------
057100 0380-GRAVAR-PROVA.
057200     ADD 1 TO GP-QTD-PROVAS.
057300     MOVE GP-DISC-COD(WS-CUR-DISC-IX) TO
057400         GP-PROVA-DISC-COD(GP-QTD-PROVAS).
057500     MOVE WS-CUR-DIA   TO GP-PROVA-DIA(GP-QTD-PROVAS).
057600     MOVE WS-CUR-FAIXA TO GP-PROVA-FAIXA(GP-QTD-PROVAS).
057700     MOVE GP-HOR-FAIXA-DESC(WS-IX-HOR) TO
057800         GP-PROVA-FAIXA-DESC(GP-QTD-PROVAS).
057900     MOVE WS-CAND-QTD-SALAS TO
058000         GP-PROVA-QTD-SALAS(GP-QTD-PROVAS).
058100     PERFORM 0381-COPIAR-SALA THRU 0381-EXIT
058200         VARYING WS-IX-SALA FROM 1 BY 1
058300         UNTIL WS-IX-SALA > WS-CAND-QTD-SALAS.
058400     MOVE WS-CUR-DISC-IX TO WS-PROVA-DISC-IX-EL(GP-QTD-PROVAS).
058500 0380-EXIT. EXIT.
058600
058700 0381-COPIAR-SALA.
058800     MOVE WS-CAND-SALA(WS-IX-SALA) TO
058900         GP-PROVA-SALA(GP-QTD-PROVAS WS-IX-SALA).
059000 0381-EXIT. EXIT.
059100
059200*----------------------------------------------------------------
059300*  0380-GRAVAR-PRVGRD - GRAVA A GRADE FECHADA EM PRVGRD.DAT PARA
059400*  USO DO GPEXPORT E DO GPALUNO (FC-0340).                         FC-0340
059500*----------------------------------------------------------------
059600 0385-GRAVAR-PRVGRD.
059700     OPEN OUTPUT PRVGRD.
059800     PERFORM 0390-GRAVAR-PRVGRD-1 THRU 0390-EXIT
059900         VARYING WS-IX-PROVA FROM 1 BY 1
060000         UNTIL WS-IX-PROVA > GP-QTD-PROVAS.
060100     CLOSE PRVGRD.
060200 0385-EXIT. EXIT.
060300
060400 0390-GRAVAR-PRVGRD-1.
060500     MOVE GP-PROVA-DISC-COD(WS-IX-PROVA)  TO PRVGRD-COD.
060600     MOVE GP-PROVA-DIA(WS-IX-PROVA)       TO PRVGRD-DIA.
060700     MOVE GP-PROVA-FAIXA(WS-IX-PROVA)     TO PRVGRD-FAIXA.
060800     MOVE GP-PROVA-FAIXA-DESC(WS-IX-PROVA) TO PRVGRD-DESC.
060900     MOVE GP-PROVA-QTD-SALAS(WS-IX-PROVA) TO PRVGRD-QTD-SALAS.
061000     PERFORM 0391-GRAVAR-PRVGRD-SALA THRU 0391-EXIT
061100         VARYING WS-IX-SALA FROM 1 BY 1
061200         UNTIL WS-IX-SALA > GP-PROVA-QTD-SALAS(WS-IX-PROVA).
061300     WRITE REG-PRVGRD.
061400 0390-EXIT. EXIT.
061500
061600 0391-GRAVAR-PRVGRD-SALA.
061700     MOVE GP-PROVA-SALA(WS-IX-PROVA WS-IX-SALA)
061800         TO PRVGRD-SALA(WS-IX-SALA).
061900 0391-EXIT. EXIT.
062000
062100*----------------------------------------------------------------
062200*  0700 - QUANDO A GRADE NAO FECHA, TESTA AS 2 FLEXIBILIZACOES
062300*  ISOLADAMENTE (NUNCA COMBINADAS) E AVISA QUAL(IS) RESOLVERIA(M)
062400*  O IMPASSE. A GRADE MONTADA AQUI E DESCARTADA - SO SERVE PARA
062500*  TESTAR VIABILIDADE (FC-0334). NAO GRAVA PRVGRD.DAT.             FC-0334
062600*----------------------------------------------------------------
062700 0700-SUGESTOES.
062800     DISPLAY 'GPSCHED - TESTANDO FLEXIBILIZACOES POSSIVEIS...'.
062900     MOVE ZEROS TO WS-QTD-SUGESTOES.
063000     MOVE ZEROS TO GP-QTD-PROVAS.
063100     MOVE 'S' TO WS-RELAX-CONSEC.
063200     MOVE 'N' TO WS-RELAX-3POR-DIA.
063300     PERFORM 0300-GERAR-GRADE THRU 0300-EXIT.
063400     IF WS-SUCESSO = 'S'
063500        ADD 1 TO WS-QTD-SUGESTOES
063600        DISPLAY '  SUGESTAO (PENALIDADE 1): PERMITIR PROVAS EM '
063700                'HORARIOS CONSECUTIVOS PARA O MESMO ALUNO.'.
063800     MOVE ZEROS TO GP-QTD-PROVAS.
063900     MOVE 'N' TO WS-RELAX-CONSEC.
064000     MOVE 'S' TO WS-RELAX-3POR-DIA.
064100     PERFORM 0300-GERAR-GRADE THRU 0300-EXIT.
064200     IF WS-SUCESSO = 'S'
064300        ADD 1 TO WS-QTD-SUGESTOES
064400        DISPLAY '  SUGESTAO (PENALIDADE 1): PERMITIR MAIS DE '
064500                'DUAS PROVAS POR DIA PARA O MESMO ALUNO.'.
064600     IF WS-QTD-SUGESTOES = ZEROS
064700        DISPLAY '  NENHUMA FLEXIBILIZACAO ISOLADA RESOLVE O '
064800                'IMPASSE - REVISAR CARGA DE SALAS/HORARIOS.'.
064900 0700-EXIT. EXIT.
