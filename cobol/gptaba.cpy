000100*================================================================
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    SISTEMA - FACAD  /  MODULO GRADE DE PROVAS
000400*    COPY            : GPTABA
000500*    ANALISTA        : ENZO 19 - JAMILE 26
000600*    PROGRAMADOR(A)  : ENZO 19 - JAMILE 26
000700*    FINALIDADE      : TABELA EM MEMORIA DOS ALUNOS IMPORTADOS
000800*                      DE sampleData_AllStudents.csv, USADA
000900*                      PELOS PROGRAMAS GPIMPORT/GPSCHED/GPEXPORT/
001000*                      GPALUNO (EVITA REDIGITAR O LAYOUT 4 VEZES)
001100*    DATA            : 10/06/1999
001200*    VRS       DATA          DESCRICAO
001300*    1.0       10/06/1999    IMPLANTACAO DO COPY (EAM)
001400*    1.1       02/02/2000    AUMENTADO MAX-ALUNOS 300 P/ 500,
001500*                            VOLUME DA MATRICULA CRESCEU (JK. 118)
001600*================================================================
001700 01  GP-TAB-ALUNO.
001800     05  GP-MAX-ALUNOS           PIC 9(05) COMP VALUE 500.
001900     05  GP-QTD-ALUNOS           PIC 9(05) COMP VALUE ZEROS.
002000     05  GP-ALUNO OCCURS 500 TIMES.
002100         10  GP-ALU-ID           PIC X(20).
002200         10  FILLER              PIC X(05).
002300     05  FILLER                  PIC X(01).
