000100*================================================================
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    SISTEMA - FACAD  /  MODULO GRADE DE PROVAS
000400*    COPY            : GPTABD
000500*    ANALISTA        : ENZO 19 - JAMILE 26
000600*    PROGRAMADOR(A)  : ENZO 19 - JAMILE 26
000700*    FINALIDADE      : TABELA EM MEMORIA DAS DISCIPLINAS E SUA
000800*                      LISTA DE MATRICULADOS (ROL). O ROL E
000900*                      MONTADO PELO GPIMPORT A PARTIR DE
001000*                      sampleData_AllCourses.csv (CODIGOS) MAIS
001100*                      sampleData_AllAttendanceLists.csv (ROL),
001200*                      SEM ELIMINAR REPETIDOS - VIDE 0520-MATR
001300*                      EM GPIMPORT.
001400*    DATA            : 10/06/1999
001500*    VRS       DATA          DESCRICAO
001600*    1.0       10/06/1999    IMPLANTACAO DO COPY (EAM)
001700*    1.1       25/01/2000    VISAO GP-DISC-ALU-STR CRIADA P/
001800*                            JUNTAR O ROL COM VIRGULA NO RELAT.
001900*                            DE ALOCACAO DE SALA (JK. 121)
002000*================================================================
002100 01  GP-TAB-DISC.
002200     05  GP-MAX-DISC             PIC 9(05) COMP VALUE 150.
002300     05  GP-MAX-ALU-DISC         PIC 9(05) COMP VALUE 500.
002400     05  GP-QTD-DISC             PIC 9(05) COMP VALUE ZEROS.
002500     05  GP-DISC OCCURS 150 TIMES.
002600         10  GP-DISC-COD         PIC X(20).
002700         10  GP-DISC-QTD-ALU     PIC 9(05) COMP VALUE ZEROS.
002800         10  GP-DISC-ALU OCCURS 500 TIMES
002900                                 PIC X(20).
003000         10  GP-DISC-ALU-STR REDEFINES GP-DISC-ALU
003100                                 PIC X(10000).
003200         10  FILLER              PIC X(05).
003300     05  FILLER                  PIC X(01).
