000100*================================================================
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    SISTEMA - FACAD  /  MODULO GRADE DE PROVAS
000400*    COPY            : GPTABH
000500*    ANALISTA        : ENZO 19 - JAMILE 26
000600*    PROGRAMADOR(A)  : ENZO 19 - JAMILE 26
000700*    FINALIDADE      : TABELA EM MEMORIA DOS HORARIOS DE PROVA
000800*                      (GRADE DE SLOTS), GERADA PELO GPIMPORT A
000900*                      PARTIR DA 1A LINHA UTIL DE
001000*                      sampleData_slot_config.csv (NUMDIAS +
001100*                      FAIXAS). ORDEM DE GERACAO = ORDEM DE
001200*                      BUSCA DO AGENDADOR (DIA, DEPOIS FAIXA).
001300*    DATA            : 10/06/1999
001400*    VRS       DATA          DESCRICAO
001500*    1.0       10/06/1999    IMPLANTACAO DO COPY (EAM)
001600*    1.1       14/03/2000    CRIADA CHAVE COMBINADA DIA+FAIXA -
001700*                            MOVIDA PARA WS-CUR-CHAVE-R (GPSCHED)
001800*                            NUM SO MOVE EM 0320-TENTAR-SLOT
001850*                            (EAM. 156) - CORRIGIDO EM 21/04/2001
001870*                            (FC-0357): O USO REAL DA COMPARACAO
001880*                            COMBINADA E EM 0400-TESTA-CONFLITO,
001890*                            NAO 0420 (PARAGRAFO QUE NAO EXISTE)
001900*================================================================
002000 01  GP-TAB-HOR.
002100     05  GP-MAX-DIAS             PIC 9(03) COMP VALUE 030.
002200     05  GP-MAX-FAIXAS-DIA       PIC 9(03) COMP VALUE 010.
002300     05  GP-MAX-HORARIOS         PIC 9(05) COMP VALUE 300.
002400     05  GP-QTD-HORARIOS         PIC 9(05) COMP VALUE ZEROS.
002500     05  GP-HORARIO OCCURS 300 TIMES.
002600         10  GP-HOR-CHAVE.
002700             15  GP-HOR-DIA      PIC 9(03).
002800             15  GP-HOR-FAIXA    PIC 9(03).
002900         10  GP-HOR-CHAVE-R REDEFINES GP-HOR-CHAVE
003000                                 PIC 9(06).
003100         10  GP-HOR-FAIXA-DESC   PIC X(20).
003200         10  FILLER              PIC X(05).
003300     05  FILLER                  PIC X(01).
