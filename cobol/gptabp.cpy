000100*================================================================
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    SISTEMA - FACAD  /  MODULO GRADE DE PROVAS
000400*    COPY            : GPTABP
000500*    ANALISTA        : ENZO 19 - JAMILE 26
000600*    PROGRAMADOR(A)  : ENZO 19 - JAMILE 26
000700*    FINALIDADE      : TABELA EM MEMORIA DA GRADE JA MONTADA -
000800*                      UMA PROVA POR DISCIPLINA, COM O HORARIO
000900*                      E AS SALAS ALOCADAS. MONTADA PELO GPSCHED
001000*                      (0300-GERAR-GRADE), GRAVADA EM PRVGRD.DAT
001100*                      SE TODAS AS DISCIPLINAS FOREM ALOCADAS, E
001200*                      RELIDA PELO GPEXPORT/GPALUNO.
001300*    DATA            : 10/06/1999
001400*    VRS       DATA          DESCRICAO
001500*    1.0       10/06/1999    IMPLANTACAO DO COPY (EAM)
001600*    1.1       30/04/2000    CRIADA VISAO GP-PROVA-SALA-STR -
001700*                            BLOCO UNICO DAS 20 SALAS DE 1 PROVA,
001800*                            P/ MOVE/DUMP RAPIDO SEM PERCORRER A
001900*                            TABELA SALA A SALA (JK. 129). OS
002000*                            RELATORIOS DO GPEXPORT/GPALUNO
002100*                            JUNTAM AS SALAS COM VIRGULA NA
002200*                            PROPRIA ROTINA DE IMPRESSAO (0211/
002300*                            0212), APARANDO CADA NOME ANTES DE
002400*                            CONCATENAR - NAO USAM ESTA VISAO.
002450*    1.2       21/04/2001    CRIADA CHAVE COMBINADA GP-PROVA-
002460*                            CHAVE-R (DIA+FAIXA), NOS MOLDES DE
002470*                            GP-HOR-CHAVE-R (COPY GPTABH) - USADA
002480*                            PELO GPSCHED EM 0400-TESTA-CONFLITO
002490*                            PARA COMPARAR O SLOT DA PROVA JA
002495*                            ALOCADA CONTRA O SLOT CANDIDATO NUM
002497*                            SO IF, EM VEZ DE DOIS (EAM. FC-0357)
002500*================================================================
002600 01  GP-TAB-PROVA.
002700     05  GP-MAX-PROVAS           PIC 9(05) COMP VALUE 150.
002800     05  GP-MAX-SALAS-PROVA      PIC 9(03) COMP VALUE 020.
002900     05  GP-QTD-PROVAS           PIC 9(05) COMP VALUE ZEROS.
003000     05  GP-PROVA OCCURS 150 TIMES.
003100         10  GP-PROVA-DISC-COD   PIC X(20).
003150         10  GP-PROVA-CHAVE.
003180             15  GP-PROVA-DIA        PIC 9(03).
003200             15  GP-PROVA-FAIXA      PIC 9(03).
003220         10  GP-PROVA-CHAVE-R REDEFINES GP-PROVA-CHAVE
003240                                 PIC 9(06).
003400         10  GP-PROVA-FAIXA-DESC PIC X(20).
003500         10  GP-PROVA-QTD-SALAS  PIC 9(03) COMP VALUE ZEROS.
003600         10  GP-PROVA-SALA OCCURS 20 TIMES
003700                                 PIC X(20).
003800         10  GP-PROVA-SALA-STR REDEFINES GP-PROVA-SALA
003900                                 PIC X(400).
004000         10  FILLER              PIC X(05).
004100     05  FILLER                  PIC X(01).
