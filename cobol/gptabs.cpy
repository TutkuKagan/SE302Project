000100*================================================================
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    SISTEMA - FACAD  /  MODULO GRADE DE PROVAS
000400*    COPY            : GPTABS
000500*    ANALISTA        : ENZO 19 - JAMILE 26
000600*    PROGRAMADOR(A)  : ENZO 19 - JAMILE 26
000700*    FINALIDADE      : TABELA EM MEMORIA DAS SALAS E SUAS
000800*                      CAPACIDADES, IMPORTADA DE
000900*                      sampleData_AllClassroomsAndTheirCapacities.
001000*                      csv. ORDEM DE CHEGADA NO ARQUIVO;
001100*                      GPSCHED REORDENA DECRESCENTE P/ CAPACIDADE
001200*                      (0350-ALOCAR-SALA) SEM ALTERAR ESTA COPY.
001300*    DATA            : 10/06/1999
001400*    VRS       DATA          DESCRICAO
001500*    1.0       10/06/1999    IMPLANTACAO DO COPY (EAM)
001600*    1.1       19/09/1999    CRIADA VISAO COMP DA CAPACIDADE P/
001700*                            ACUMULADOR DE ALOCACAO (EAM. 142)
001800*================================================================
001900 01  GP-TAB-SALA.
002000     05  GP-MAX-SALAS            PIC 9(05) COMP VALUE 060.
002100     05  GP-QTD-SALAS            PIC 9(05) COMP VALUE ZEROS.
002200     05  GP-SALA OCCURS 60 TIMES.
002300         10  GP-SALA-ID          PIC X(20).
002400         10  GP-SALA-CAPAC       PIC 9(05).
002500         10  GP-SALA-CAPAC-R REDEFINES GP-SALA-CAPAC
002600                                 PIC 9(05) COMP.
002700         10  FILLER              PIC X(05).
002800     05  FILLER                  PIC X(01).
